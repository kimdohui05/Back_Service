000010*******************************************
000020*                                          *
000030*  Transaction Layout For User           *
000040*     Maintenance - bk050                *
000050*     One combined file, Txn-Code picks  *
000060*     which redefinition is live          *
000070*     R=register L=login                 *
000080*     Line sequential, no key - processed *
000090*     in file order                       *
000100*******************************************
000110* 17/11/25 pjf - Created.
000120* 23/11/25 pjf - Collapsed to one file with Txn-Code, same reasoning
000130*                as the demand account txn file in wsbktrn.
000132* 09/12/25 pjf - 88s added under Txn-Code, same as wsbktrn/wsbksvt.
000140 01  BK-User-Txn-Record.
000150*   Txn-Code - R=register L=login
000160    03  Txn-Code               pic x.
000162        88  Txn-Is-Register    value "R".
000164        88  Txn-Is-Login       value "L".
000170    03  Txn-User-Id            pic x(15).
000180    03  Txn-Variant.
000190        05  Txn-Reg-Data.
000200            07  Txn-Reg-Uid        pic x(36).
000210            07  Txn-Reg-Password   pic x(15).
000220            07  Txn-Reg-Name       pic x(4).
000230            07  Txn-Reg-Nickname   pic x(10).
000240            07  Txn-Reg-Phone      pic x(11).
000250            07  Txn-Reg-Email      pic x(45).
000260        05  Txn-Log-Data redefines Txn-Reg-Data.
000270            07  Txn-Log-Password   pic x(15).
000280            07  filler             pic x(106).
000290*
