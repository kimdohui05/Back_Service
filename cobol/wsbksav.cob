000010*******************************************
000020*                                          *
000030*  Record Definition For Instalment       *
000040*      Savings File                       *
000050*     Uses Sav-Acc-Number as key          *
000060*     Always starts with a leading 9      *
000070*******************************************
000080*  File size approx 138 bytes before packed-decimal compaction.
000090*
000100* 12/11/25 pjf - Created.
000110* 21/11/25 pjf - Split Balance from Principal, interest is posted to
000120*                Balance only - Principal is deposits alone, needed
000130*                for the mid-term closure payout calc.
000140* 03/12/25 pjf - Sav-Current-Rate decays nightly, Sav-Rate is fixed
000150*                for the life of the account and is NEVER touched
000160*                again after sav030 opens it.
000162* 09/12/25 pjf - 88s added under Sav-Status and Sav-Last-Deposit-Set
000164*                so the maintenance and interest runs can test the
000166*                condition by name instead of the raw letters.
000170 01  BK-Savings-Record.
000175*   Sav-Sid - savings uuid
000180    03  Sav-Sid                pic x(36).
000185*   Sav-Uid - owning user uuid
000190    03  Sav-Uid                pic x(36).
000195*   Sav-Acc-Number - key field, leading 9
000200    03  Sav-Acc-Number         pic 9(12).
000210    03  Sav-Acc-Password       pic 9(4).
000215*   Sav-Rate - fixed for life, set when sav030 opens the account
000220    03  Sav-Rate               pic s9(2)v9(2) comp-3.
000225*   Sav-Current-Rate - decays nightly
000230    03  Sav-Current-Rate       pic s9(2)v9(2) comp-3.
000235*   Sav-Start-Date - ccyymmdd, account opened
000240    03  Sav-Start-Date         pic 9(8).
000250    03  Sav-Start-Date-R redefines Sav-Start-Date.
000260        05  Sav-Start-Ccyy     pic 9(4).
000270        05  Sav-Start-Mm       pic 9(2).
000280        05  Sav-Start-Dd       pic 9(2).
000285*   Sav-Status - ACTIVE, MATURE or CLOSED
000290    03  Sav-Status             pic x(6).
000291        88  Sav-Is-Active      value "ACTIVE".
000292        88  Sav-Is-Mature      value "MATURE".
000293        88  Sav-Is-Closed      value "CLOSED".
000295*   Sav-Balance - principal plus interest
000300    03  Sav-Balance            pic s9(15)     comp-3.
000305*   Sav-Principal - deposits only
000310    03  Sav-Principal          pic s9(15)     comp-3.
000315*   Sav-Period-Days - 030, 180 or 365
000320    03  Sav-Period-Days        pic 9(3).
000325*   Sav-Daily-Deposit - required/ceiling per day
000330    03  Sav-Daily-Deposit      pic 9(9).
000335*   Sav-Last-Deposit-Date - ccyymmdd, zero = never
000340    03  Sav-Last-Deposit-Date  pic 9(8).
000350    03  Sav-Last-Deposit-Date-R redefines Sav-Last-Deposit-Date.
000360        05  Sav-Last-Dep-Ccyy  pic 9(4).
000370        05  Sav-Last-Dep-Mm    pic 9(2).
000380        05  Sav-Last-Dep-Dd    pic 9(2).
000385*   Sav-Last-Deposit-Set - Y/N, N = never deposited
000390    03  Sav-Last-Deposit-Set   pic x.
000391        88  Sav-Deposit-Flag-Set   value "Y".
000392        88  Sav-Never-Deposited    value "N".
000395*   filler - spare for growth
000400    03  filler                 pic x(9).
000410*
