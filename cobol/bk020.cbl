000010*****************************************************************
000020*                                                                *
000030*               B K 0 2 0   -   INTEREST SCHEDULER               *
000040*         Hourly Compound Interest Posting - Demand Accts       *
000050*                                                                *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*
000100 PROGRAM-ID.          BK020.
000110 AUTHOR.              J R PENFOLD.
000120 INSTALLATION.        PENFOLD TRUST SAVINGS BANK - EDP DEPT.
000130 DATE-WRITTEN.        11/18/85.
000140 DATE-COMPILED.
000150 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000160*
000170*    REMARKS.         ONE PASS OVER THE DEMAND ACCOUNT MASTER,
000180*                      POSTS 1 PERCENT COMPOUND INTEREST PER WHOLE
000190*                      HOUR SINCE THE LAST POSTING.  RUN HOURLY,
000200*                      AFTER BK010 HAS APPLIED THE HOUR'S TXNS.
000210*
000220*    CALLED MODULES.  NONE.
000230*
000240*    FILES USED.      ACCTMAST - ACCOUNT MASTER, INPUT
000250*                      ACCTMOUT - ACCOUNT MASTER, REWRITTEN
000260*                      BKRUNCTL - RUN DATE/HOUR, INPUT
000270*                      INTRPT   - INTEREST POSTING REPORT, OUTPUT
000280*
000290*    ERROR MESSAGES USED.   NONE - BATCH HAS NO REJECT PATH.
000300*
000310*    CHANGES.
000320* 18/11/85 JRP     -   CREATED.
000330* 04/03/88 JRP     -   COMPOUNDING CHANGED FROM SIMPLE TO TRUE
000340*                      COMPOUND, RATE ** HOURS, PER MGT MEMO.
000350* 12/10/90 WTK     -   ZERO BALANCE ACCOUNTS NO LONGER ADVANCE
000360*                      THEIR TIMESTAMP - AUDIT FINDING 90-51.
000370*                                                         CR0951
000380* 25/05/93 JRP     -   GUARDED AGAINST NEGATIVE HOURS-ELAPSED ON
000390*                      A RUN-CONTROL FED OUT OF SEQUENCE.
000400* 11/01/99 CDM     -   Y2K - ABS-DAYS CALC NOW CENTURY-AWARE, THE
000410*                      OLD 2-DIGIT YEAR WINDOWING IS GONE FOR
000420*                      GOOD.                             Y2K-0042
000430* 30/06/03 CDM     -   LEAP YEAR TEST CORRECTED FOR CENTURY YEARS
000440*                      NOT DIVISIBLE BY 400 (WAS TREATING 1900 AS
000450*                      LEAP, THIS SHOP NEVER RAN IN 2000 TO CATCH
000460*                      IT).
000470* 22/11/25 PJF     -   RECUT OVER THE NO-ISAM MASTER, SINGLE PASS
000480*                      NEEDS NO TABLE - SEE BK010 CHANGE LOG.
000490* 09/12/25 PJF     -   FIRST-POST TEST NOW READS Act-Never-Posted
000500*                      OFF WSBKACT INSTEAD OF THE RAW "N".  CR2538
000510* 15/12/25 PJF     -   STATUS FIELDS WERE SAT ON THE SELECTS BUT
000520*                      NEVER TESTED - ADDED THE OPEN/READ/WRITE
000530*                      CHECKS, SAME AS BK010 OF THE SAME DATE.
000540*                                                         CR2541
000550*
000560 ENVIRONMENT DIVISION.
000570*
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.     IBM-370.
000600 OBJECT-COMPUTER.     IBM-370.
000610 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT ACCT-MASTER-IN  ASSIGN TO ACCTMAST
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-Acctmast-Status.
000680     SELECT ACCT-MASTER-OUT ASSIGN TO ACCTMOUT
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WS-Acctmout-Status.
000710     SELECT RUN-CTL-FILE    ASSIGN TO BKRUNCTL
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-Runctl-Status.
000740     SELECT INT-RPT-FILE    ASSIGN TO INTRPT
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-Intrpt-Status.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800*
000810 FD  ACCT-MASTER-IN
000820     LABEL RECORDS ARE STANDARD.
000830     COPY "wsbkact.cob".
000840*
000850 FD  ACCT-MASTER-OUT
000860     LABEL RECORDS ARE STANDARD.
000870     COPY "wsbkact.cob"
000880         REPLACING ==PY-Account-Record== BY ==PO-Account-Record==.
000890*
000900 FD  RUN-CTL-FILE
000910     LABEL RECORDS ARE STANDARD.
000920     COPY "wsbkctl.cob".
000930*
000940 FD  INT-RPT-FILE
000950     LABEL RECORDS ARE STANDARD.
000960 01  INTRPT-Line.
000970     03  Rpt-Run-Date          PIC 9(8).
000980     03  FILLER                PIC X(1).
000990     03  Rpt-Run-Hour          PIC 99.
001000     03  FILLER                PIC X(1).
001010     03  Rpt-Accts-Rd-Tag      PIC X(10)  VALUE "ACCTS-RD: ".
001020     03  Rpt-Accts-Rd          PIC ZZZZZZZZZ9.
001030     03  FILLER                PIC X(1).
001040     03  Rpt-Accts-Upd-Tag     PIC X(11)  VALUE "ACCTS-UPD: ".
001050     03  Rpt-Accts-Upd         PIC ZZZZZZZZZ9.
001060     03  FILLER                PIC X(1).
001070     03  Rpt-Int-Tag           PIC X(12)  VALUE "INT-POSTED: ".
001080     03  Rpt-Int-Posted        PIC -(14)9.
001090     03  FILLER                PIC X(5).
001100*
001110 WORKING-STORAGE SECTION.
001120*
001130 77  WS-Acctmast-Status        PIC X(2)   VALUE "00".
001140 77  WS-Acctmout-Status        PIC X(2)   VALUE "00".
001150 77  WS-Runctl-Status          PIC X(2)   VALUE "00".
001160 77  WS-Intrpt-Status          PIC X(2)   VALUE "00".
001170 77  WS-Acctmast-Eof           PIC X      VALUE "N".
001180*
001190*   THIS PROGRAM HAS NO ACCTTXN SELECT - ACCTTXN IS BK010'S FILE,
001200*   BK020 ONLY EVER TOUCHES THE MASTER AND THE RUN-CONTROL/REPORT.
001210 01  WS-Run-Control.
001220     03  WS-Run-Date            PIC 9(8)  COMP.
001230     03  WS-Run-Hour            PIC 9(2)  COMP.
001240     03  FILLER                 PIC X(4).
001250*
001260 01  WS-Totals.
001270*   WS-Total-Interest IS THE NET MOVEMENT ON THE RUN, NOT A
001280*   RUNNING BALANCE - AA030 ADDS THE NEW FIGURE AND SUBTRACTS THE
001290*   OLD ONE SO IT NETS TO JUST THE INTEREST ACTUALLY POSTED.
001300     03  WS-Accts-Read          PIC 9(9) COMP VALUE 0.
001310     03  WS-Accts-Updated       PIC 9(9) COMP VALUE 0.
001320     03  WS-Total-Interest      PIC S9(15) COMP-3 VALUE 0.
001330     03  FILLER                 PIC X(4).
001340*
001350 01  WS-Calc-Fields.
001360     03  WS-Calc-Date           PIC 9(8) COMP.
001370     03  WS-Calc-Date-R REDEFINES WS-Calc-Date.
001380         05  WS-Calc-Ccyy       PIC 9(4).
001390         05  WS-Calc-Mm         PIC 9(2).
001400         05  WS-Calc-Dd         PIC 9(2).
001410     03  WS-Calc-Abs-Days       PIC 9(9) COMP.
001420     03  WS-Div4                PIC 9(9) COMP.
001430     03  WS-Div100               PIC 9(9) COMP.
001440     03  WS-Div400                PIC 9(9) COMP.
001450     03  WS-Rem4                PIC 9(2) COMP.
001460     03  WS-Rem100               PIC 9(3) COMP.
001470     03  WS-Rem400                PIC 9(4) COMP.
001480     03  WS-Leap-Sw                 PIC X.
001490         88  WS-Leap-Year           VALUE "Y".
001500         88  WS-Not-Leap-Year       VALUE "N".
001510     03  WS-Old-Abs-Days            PIC 9(9) COMP.
001520     03  WS-New-Abs-Days            PIC 9(9) COMP.
001530     03  WS-Hours-Elapsed           PIC S9(9) COMP.
001540     03  WS-Compound-Factor         PIC 9(4)V9(8) COMP-3.
001550     03  WS-Old-Balance             PIC S9(15) COMP-3.
001560     03  WS-New-Balance             PIC S9(15) COMP-3.
001570     03  FILLER                     PIC X(4).
001580*
001590 01  WS-Cum-Days-Values.
001600     03  FILLER  PIC 9(3) VALUE 000.
001610     03  FILLER  PIC 9(3) VALUE 031.
001620     03  FILLER  PIC 9(3) VALUE 059.
001630     03  FILLER  PIC 9(3) VALUE 090.
001640     03  FILLER  PIC 9(3) VALUE 120.
001650     03  FILLER  PIC 9(3) VALUE 151.
001660     03  FILLER  PIC 9(3) VALUE 181.
001670     03  FILLER  PIC 9(3) VALUE 212.
001680     03  FILLER  PIC 9(3) VALUE 243.
001690     03  FILLER  PIC 9(3) VALUE 273.
001700     03  FILLER  PIC 9(3) VALUE 304.
001710     03  FILLER  PIC 9(3) VALUE 334.
001720 01  WS-Cum-Days-Table REDEFINES WS-Cum-Days-Values.
001730     03  Wcd-Entry OCCURS 12 TIMES INDEXED BY Wcd-Idx.
001740         05  Wcd-Days           PIC 9(3).
001750*
001760 PROCEDURE DIVISION.
001770*
001780 AA000-MAIN-LINE.
001790*   STRAIGHT SEQUENTIAL PASS OVER ACCTMAST, ONE ACCOUNT AT A TIME -
001800*   NO TABLE HERE, THE FILE IS ALREADY IN Act-Number ORDER FROM
001810*   BK010 SO A STRAIGHT READ/REWRITE IS ALL THIS JOB NEEDS.
001820*   RUN-CONTROL LOADS BEFORE THE FIRST READ SO WS-Run-Date/HOUR
001830*   ARE ALREADY SET BY THE TIME THE FIRST ACCOUNT IS PROCESSED.
001840     PERFORM AA005-OPEN-FILES.
001850     PERFORM AA015-LOAD-RUN-CONTROL.
001860     PERFORM AA020-READ-ONE-ACCOUNT.
001870     PERFORM AA030-PROCESS-ONE-ACCOUNT THRU AA030-EXIT
001880         UNTIL WS-Acctmast-Eof = "Y".
001890     PERFORM AA080-WRITE-REPORT.
001900     PERFORM AA099-CLOSE-FILES.
001910     STOP RUN.
001920*
001930 AA005-OPEN-FILES.
001940*   FOUR FILES, FOUR STATUS FIELDS - INTRPT OPENS OUTPUT HERE TOO,
001950*   EVEN THOUGH NOTHING IS WRITTEN TO IT UNTIL AA080 AT THE END.
001960     OPEN INPUT  ACCT-MASTER-IN.
001970     IF WS-Acctmast-Status NOT = "00"
001980         DISPLAY "BK020 ACCTMAST OPEN ERROR - STATUS "
001990             WS-Acctmast-Status
002000         STOP RUN.
002010     OPEN OUTPUT ACCT-MASTER-OUT.
002020     IF WS-Acctmout-Status NOT = "00"
002030         DISPLAY "BK020 ACCTMOUT OPEN ERROR - STATUS "
002040             WS-Acctmout-Status
002050         STOP RUN.
002060     OPEN INPUT  RUN-CTL-FILE.
002070     IF WS-Runctl-Status NOT = "00"
002080         DISPLAY "BK020 BKRUNCTL OPEN ERROR - STATUS "
002090             WS-Runctl-Status
002100         STOP RUN.
002110     OPEN OUTPUT INT-RPT-FILE.
002120     IF WS-Intrpt-Status NOT = "00"
002130         DISPLAY "BK020 INTRPT OPEN ERROR - STATUS "
002140             WS-Intrpt-Status
002150         STOP RUN.
002160*
002170 AA015-LOAD-RUN-CONTROL.
002180*   SAME FALLBACK AS BK010 - A MISSING BKRUNCTL DOES NOT ABEND
002190*   THE RUN, IT JUST MEANS NO HOURS WILL APPEAR TO HAVE ELAPSED.
002200     READ RUN-CTL-FILE
002210         AT END MOVE ZERO TO Ctl-Run-Date Ctl-Run-Hour.
002220     IF WS-Runctl-Status NOT = "00" AND WS-Runctl-Status NOT = "10"
002230         DISPLAY "BK020 BKRUNCTL READ ERROR - STATUS "
002240             WS-Runctl-Status
002250         STOP RUN.
002260     MOVE Ctl-Run-Date TO WS-Run-Date.
002270     MOVE Ctl-Run-Hour TO WS-Run-Hour.
002280*
002290 AA020-READ-ONE-ACCOUNT.
002300*   CALLED ONCE UP FRONT BY AA000 AND AGAIN AT THE BOTTOM OF EVERY
002310*   AA030 PASS - THE USUAL PRIMING-READ SHAPE FOR A SEQUENTIAL
002320*   MASTER FILE.
002330     READ ACCT-MASTER-IN
002340         AT END MOVE "Y" TO WS-Acctmast-Eof.
002350     IF WS-Acctmast-Status NOT = "00" AND WS-Acctmast-Status NOT = "10"
002360         DISPLAY "BK020 ACCTMAST READ ERROR - STATUS "
002370             WS-Acctmast-Status
002380         STOP RUN.
002390*
002400 AA030-PROCESS-ONE-ACCOUNT.
002410*   DRIVEN ONE ROW AT A TIME OFF AA000'S PERFORM ... UNTIL - THE
002420*   NEXT READ HAPPENS AT THE BOTTOM OF THIS PARAGRAPH, NOT THE TOP,
002430*   SO THE REWRITE ALWAYS MATCHES THE ROW JUST PROCESSED.
002440     ADD 1 TO WS-Accts-Read.
002450*   BRAND NEW ACCOUNT, NEVER THROUGH A POSTING RUN BEFORE - SEED
002460*   THE LAST-POSTED STAMP TO NOW RATHER THAN COMPOUND FROM A
002470*   ZERO DATE, WHICH WOULD OVERSTATE THE FIRST HOUR OF INTEREST.
002480     IF Act-Never-Posted
002490         MOVE WS-Run-Date TO Act-Last-Int-Date
002500         MOVE WS-Run-Hour TO Act-Last-Int-Hour
002510         MOVE "Y"         TO Act-Last-Int-Set
002520         GO TO AA031-REWRITE-AND-NEXT.
002530     PERFORM BB010-COMPUTE-HOURS-ELAPSED.
002540*   LESS THAN ONE FULL HOUR SINCE THE LAST POST - NOTHING TO
002550*   COMPOUND YET, SKIP STRAIGHT TO THE REWRITE.
002560     IF WS-Hours-Elapsed < 1
002570         GO TO AA031-REWRITE-AND-NEXT.
002580     PERFORM BB020-COMPOUND-BALANCE.
002590*   ONLY STAMP THE ACCOUNT AND COUNT IT AS UPDATED IF THE
002600*   COMPOUNDED FIGURE ACTUALLY MOVED THE BALANCE - ROUNDING CAN
002610*   LEAVE IT UNCHANGED FOR A SMALL BALANCE OVER A SHORT SPAN.
002620     IF WS-New-Balance NOT = WS-Old-Balance
002630         MOVE WS-New-Balance TO Act-Balance
002640         MOVE WS-Run-Date     TO Act-Last-Int-Date
002650         MOVE WS-Run-Hour     TO Act-Last-Int-Hour
002660         ADD 1 TO WS-Accts-Updated
002670         ADD WS-New-Balance TO WS-Total-Interest
002680         SUBTRACT WS-Old-Balance FROM WS-Total-Interest.
002690 AA031-REWRITE-AND-NEXT.
002700     MOVE CORRESPONDING PY-Account-Record TO PO-Account-Record.
002710     WRITE PO-Account-Record.
002720     IF WS-Acctmout-Status NOT = "00"
002730         DISPLAY "BK020 ACCTMOUT WRITE ERROR - STATUS "
002740             WS-Acctmout-Status
002750         STOP RUN.
002760     PERFORM AA020-READ-ONE-ACCOUNT.
002770 AA030-EXIT.
002780     EXIT.
002790*
002800 BB010-COMPUTE-HOURS-ELAPSED.
002810*   CONVERT BOTH THE LAST-POSTED DATE AND TODAY'S RUN DATE TO AN
002820*   ABSOLUTE DAY COUNT SO THE SUBTRACTION CROSSES MONTH/YEAR
002830*   BOUNDARIES CLEANLY, THEN FOLD IN THE HOUR-OF-DAY DIFFERENCE.
002840*   BB090 IS CALLED TWICE, ONCE PER DATE - WS-Calc-Date IS A
002850*   SHARED SCRATCH FIELD, NOT A PAIR OF SEPARATE WORKING AREAS.
002860     MOVE Act-Last-Int-Date TO WS-Calc-Date.
002870     PERFORM BB090-CALC-ABS-DAYS.
002880     MOVE WS-Calc-Abs-Days  TO WS-Old-Abs-Days.
002890     MOVE WS-Run-Date       TO WS-Calc-Date.
002900     PERFORM BB090-CALC-ABS-DAYS.
002910     MOVE WS-Calc-Abs-Days  TO WS-New-Abs-Days.
002920     COMPUTE WS-Hours-Elapsed =
002930         (WS-New-Abs-Days - WS-Old-Abs-Days) * 24
002940         + (WS-Run-Hour - Act-Last-Int-Hour).
002950*   A RUN TRIGGERED OUT OF SEQUENCE COULD OTHERWISE DRIVE THIS
002960*   NEGATIVE - FLOOR IT AT ZERO RATHER THAN POST NEGATIVE HOURS.
002970     IF WS-Hours-Elapsed < 0
002980         MOVE 0 TO WS-Hours-Elapsed.
002990*
003000 BB020-COMPOUND-BALANCE.
003010*   HOURLY COMPOUNDING AT THE STANDARD DEMAND RATE - SEE THE
003020*   INTEREST SCHEDULE IN THE BRANCH OPERATIONS MANUAL, SECTION 4.
003030*   WS-Compound-Factor IS RATE ** HOURS, NOT RATE * HOURS - THE
003040*   04/03/88 CHANGE AWAY FROM SIMPLE INTEREST IS STILL IN FORCE.
003050     MOVE Act-Balance TO WS-Old-Balance.
003060     COMPUTE WS-Compound-Factor ROUNDED =
003070         1.01 ** WS-Hours-Elapsed.
003080     COMPUTE WS-New-Balance =
003090         WS-Old-Balance * WS-Compound-Factor.
003100*
003110 BB090-CALC-ABS-DAYS.
003120*   STANDARD GREGORIAN DAY-NUMBER ARITHMETIC - CENTURY/400-YEAR
003130*   LEAP RULE FIRST, THEN CUMULATIVE DAYS FOR WHOLE MONTHS OFF
003140*   WCD-ENTRY, THEN THE DAY-OF-MONTH ITSELF.
003150*   30/06/03 FIX LIVES HERE - DIVISIBLE-BY-4 AND NOT DIVISIBLE-BY-
003160*   100, UNLESS ALSO DIVISIBLE BY 400, IS THE FULL CENTURY-YEAR
003170*   LEAP TEST, NOT JUST DIVISIBLE-BY-4 ON ITS OWN.
003180     DIVIDE WS-Calc-Ccyy BY 4   GIVING WS-Div4
003190         REMAINDER WS-Rem4.
003200     DIVIDE WS-Calc-Ccyy BY 100 GIVING WS-Div100
003210         REMAINDER WS-Rem100.
003220     DIVIDE WS-Calc-Ccyy BY 400 GIVING WS-Div400
003230         REMAINDER WS-Rem400.
003240     IF WS-Rem4 = 0 AND (WS-Rem100 NOT = 0 OR WS-Rem400 = 0)
003250         MOVE "Y" TO WS-Leap-Sw
003260     ELSE
003270         MOVE "N" TO WS-Leap-Sw.
003280*   Wcd-Idx POINTS AT THE CURRENT MONTH'S ENTRY IN THE CUMULATIVE-
003290*   DAYS TABLE BUILT ABOVE WORKING-STORAGE.
003300     SET Wcd-Idx TO WS-Calc-Mm.
003310     COMPUTE WS-Calc-Abs-Days =
003320         WS-Calc-Ccyy * 365 + WS-Div4 - WS-Div100 + WS-Div400
003330         + Wcd-Days(Wcd-Idx) + WS-Calc-Dd.
003340*   WCD-ENTRY'S CUMULATIVE DAYS ALREADY COUNT FEBRUARY AS 28 -
003350*   BOLT ON THE LEAP DAY HERE IF WE ARE PAST FEBRUARY THIS YEAR.
003360     IF WS-Leap-Year AND WS-Calc-Mm > 2
003370         ADD 1 TO WS-Calc-Abs-Days.
003380*
003390 AA080-WRITE-REPORT.
003400*   SINGLE SUMMARY LINE PER RUN - WHICH ACCOUNTS MOVED IS NOT
003410*   BROKEN OUT HERE, ONLY THE READ/UPDATED COUNTS AND THE TOTAL.
003420*   RUN AFTER THE LAST ACCOUNT HAS BEEN REWRITTEN, SO THE TOTALS
003430*   ON THIS LINE ARE COMPLETE BEFORE INTRPT IS CLOSED.
003440     MOVE WS-Run-Date     TO Rpt-Run-Date.
003450     MOVE WS-Run-Hour     TO Rpt-Run-Hour.
003460     MOVE WS-Accts-Read   TO Rpt-Accts-Rd.
003470     MOVE WS-Accts-Updated TO Rpt-Accts-Upd.
003480     MOVE WS-Total-Interest TO Rpt-Int-Posted.
003490     WRITE INTRPT-Line.
003500     IF WS-Intrpt-Status NOT = "00"
003510         DISPLAY "BK020 INTRPT WRITE ERROR - STATUS "
003520             WS-Intrpt-Status
003530         STOP RUN.
003540*
003550 AA099-CLOSE-FILES.
003560     CLOSE ACCT-MASTER-IN.
003570     CLOSE ACCT-MASTER-OUT.
003580     CLOSE RUN-CTL-FILE.
003590     CLOSE INT-RPT-FILE.
003600*   NO STATUS CHECK ON THE CLOSES - NOTHING LEFT TO DO WITH A BAD
003610*   ONE, THE REPORT HAS ALREADY GONE OUT BY THE TIME WE GET HERE.
