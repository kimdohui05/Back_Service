000010*******************************************
000020*                                          *
000030*  Record Definition For User File        *
000040*     Uses Usr-User-Id as key             *
000050*******************************************
000060*  File size approx 144 bytes.
000070*
000080* 13/11/25 pjf - Created.
000090* 20/11/25 pjf - Usr-Password left plain text, matching the rest of
000100*                this shop's demand and savings masters - no hashing
000101*                anywhere else so none invented here either.
000110 01  BK-User-Record.
000115*   Usr-Uid - unique user uuid
000120    03  Usr-Uid                pic x(36).
000125*   Usr-User-Id - login id, key field
000130    03  Usr-User-Id            pic x(15).
000135*   Usr-Password - plaintext, see note above
000140    03  Usr-Password           pic x(15).
000145    03  Usr-Name               pic x(4).
000150    03  Usr-Name-R redefines Usr-Name.
000155        05  Usr-Name-Initial   pic x(1).
000160        05  Usr-Name-Rest      pic x(3).
000165    03  Usr-Nickname           pic x(10).
000170    03  Usr-Phone-Number       pic x(11).
000175    03  Usr-Phone-Number-R redefines Usr-Phone-Number.
000180        05  Usr-Phone-Area     pic x(3).
000185        05  Usr-Phone-Local    pic x(8).
000190    03  Usr-Email              pic x(45).
000195*   filler - spare for growth
000200    03  filler                 pic x(8).
000210*
