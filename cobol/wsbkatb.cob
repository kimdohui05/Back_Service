000010* Account table entry - one row per demand account, loaded from
000020* Account-Master-In and searched with SEARCH ALL since we have no
000030* ISAM on this box - see note against the Account Master in the
000040* file layouts.  Field names match Act- fields on PY-Account-Record,
000050* moved across with MOVE CORRESPONDING so the two copybooks never
000060* have to agree on level numbers.
000070    05  Act-Aid                pic x(36).
000080    05  Act-Uid                pic x(36).
000090    05  Act-Number             pic 9(12).
000100    05  Act-Password           pic 9(4).
000110    05  Act-Balance            pic s9(15)     comp-3.
000120    05  Act-Last-Int-Date      pic 9(8).
000130    05  Act-Last-Int-Hour      pic 9(2).
000140    05  Act-Last-Int-Set       pic x.
000145        88  Act-Never-Posted   value "N".
000146        88  Act-Already-Posted value "Y".
000150*
