000010*******************************************
000020*                                          *
000030*  Transaction Layout For Savings         *
000040*     Maintenance - bk030                 *
000050*     One combined file, Txn-Code picks   *
000060*     which redefinition is live          *
000070*     O=open D=deposit C=close            *
000080*     Line sequential, no key - processed *
000090*     in file order                       *
000100*******************************************
000110* 15/11/25 pjf - Created.
000120* 23/11/25 pjf - Collapsed to one file with Txn-Code, same reasoning
000130*                as the demand account txn file in wsbktrn.
000132* 09/12/25 pjf - 88s added under Txn-Code, same as wsbktrn.
000140 01  BK-Sav-Txn-Record.
000145*   Txn-Code - O=open D=deposit C=close
000150    03  Txn-Code               pic x.
000152        88  Txn-Is-Open        value "O".
000154        88  Txn-Is-Deposit     value "D".
000156        88  Txn-Is-Close       value "C".
000160    03  Txn-Acc-Number         pic 9(12).
000170    03  Txn-Variant.
000180        05  Txn-Open-Data.
000190            07  Txn-Open-Sid        pic x(36).
000200            07  Txn-Open-Uid        pic x(36).
000210            07  Txn-Open-Password   pic 9(4).
000220            07  Txn-Open-Daily-Dep  pic 9(9).
000230            07  Txn-Open-Period     pic 9(3).
000240        05  Txn-Deposit-Data redefines Txn-Open-Data.
000250            07  Txn-Dep-Amount      pic s9(15).
000260            07  filler              pic x(73).
000270        05  Txn-Close-Data redefines Txn-Open-Data.
000280            07  Txn-Cls-Password    pic 9(4).
000290            07  filler              pic x(84).
000300*
