000010*******************************************
000020*                                          *
000030*  Savings Rate And Deposit-Cap Tables    *
000040*     Loaded by VALUE, searched with      *
000050*     SEARCH ALL - same no-ISAM idiom     *
000060*     as the masters themselves           *
000070*******************************************
000080*  3 period/rate/decay entries packed into 9 chars each - period(3),
000090*  open rate(3) as 9v99, decay step(3) as 9v99.  Table and deposit
000100*  cap table below are both seeded at compile time, no file behind
000110*  them - there are only 3 legal terms and 4 legal deposit ceilings.
000120*
000130* 16/11/25 pjf - Created.
000140* 24/11/25 pjf - Decay step for the 365 day term corrected, was
000150*                keyed in the wrong column and decayed 0.10 not 0.01.
000160 01  BK-Period-Rate-Values.
000170    03  filler pic x(9) value "030110010".
000180    03  filler pic x(9) value "180130005".
000190    03  filler pic x(9) value "365150001".
000200 01  BK-Period-Rate-Table redefines BK-Period-Rate-Values.
000210    03  Bkp-Entry occurs 3 times
000220                   ascending key Bkp-Period-Days
000230                   indexed by Bkp-Idx.
000240        05  Bkp-Period-Days    pic 9(3).
000250        05  Bkp-Open-Rate      pic 9v99.
000260        05  Bkp-Decay-Step     pic 9v99.
000270*
000280 01  BK-Valid-Deposit-Values.
000290    03  filler pic 9(9) value 000010000.
000300    03  filler pic 9(9) value 000030000.
000310    03  filler pic 9(9) value 000050000.
000320    03  filler pic 9(9) value 000100000.
000330 01  BK-Valid-Deposit-Table redefines BK-Valid-Deposit-Values.
000340    03  Bkd-Entry occurs 4 times
000350                   ascending key Bkd-Amount
000360                   indexed by Bkd-Idx.
000370        05  Bkd-Amount         pic 9(9).
000380*
