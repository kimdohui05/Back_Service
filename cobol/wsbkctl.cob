000010*******************************************
000020*                                          *
000030*  Run Control Record - "now" for the     *
000040*     batch, stamped by the job that runs *
000050*     before the main step, see below     *
000060*******************************************
000070* 15/11/25 pjf - Created.  One record, line sequential.
000072* 09/12/25 pjf - 88 added under Ctl-Run-Hour, lets the hourly jobs
000074*                check the stamp is sane without spelling out 0/23.
000080 01  BK-Run-Control-Record.
000085*   Ctl-Run-Date - ccyymmdd
000090    03  Ctl-Run-Date           pic 9(8).
000100    03  Ctl-Run-Date-R redefines Ctl-Run-Date.
000110        05  Ctl-Run-Ccyy       pic 9(4).
000120        05  Ctl-Run-Mm         pic 9(2).
000130        05  Ctl-Run-Dd         pic 9(2).
000135*   Ctl-Run-Hour - 0-23
000140    03  Ctl-Run-Hour           pic 9(2).
000142        88  Ctl-Run-Hour-Valid values 0 thru 23.
000145*   filler - spare for growth
000146    03  filler                 pic x(4).
000150*
