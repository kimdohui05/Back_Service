000010*****************************************************************
000020*                                                                *
000030*                  B K 0 5 0   -   USER SERVICE                 *
000040*           Login Validation / New User Registration            *
000050*                                                                *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*
000100 PROGRAM-ID.          BK050.
000110 AUTHOR.              J R PENFOLD.
000120 INSTALLATION.        PENFOLD TRUST SAVINGS BANK - EDP DEPT.
000130 DATE-WRITTEN.        11/25/85.
000140 DATE-COMPILED.
000150 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000160*
000170*    REMARKS.         MAINTAINS THE USER MASTER AGAINST A STREAM
000180*                      OF REGISTER/LOGIN REQUESTS.  LOGIN IS A
000190*                      PURE LOOKUP/COMPARE, NO REWRITE RESULTS
000200*                      FROM IT.  INDEPENDENT OF BK010/BK030 - NO
000210*                      RUN-DATE NEEDED HERE.
000220*
000230*    CALLED MODULES.  NONE.
000240*
000250*    FILES USED.      USERMAST - USER MASTER, INPUT
000260*                      USERMOUT - USER MASTER, REWRITTEN
000270*                      USERTXN  - TRANSACTION STREAM, INPUT
000280*
000290*    ERROR MESSAGES USED.
000300*                      BK041  USER ID NOT FOUND
000310*                      BK042  BAD PASSWORD
000320*                      BK044  USER TABLE FULL
000330*                      BK045  BAD TRANSACTION CODE
000340*
000350*    CHANGES.
000360* 25/11/85 JRP     -   CREATED.
000370* 08/09/88 WTK     -   CONFIRMED WITH THE PROJECT TEAM THAT A
000380*                      DUPLICATE USER-ID ON REGISTER IS NOT TO BE
000390*                      REJECTED - MATCHES THE NO-CHECK BEHAVIOUR
000400*                      ON THE OTHER SIDE OF THE FENCE.   CR0712
000410* 02/05/96 JRP     -   LOGIN RESULT NOW ALSO COUNTS TOWARD THE
000420*                      APPLIED/REJECTED TOTALS ON THE CONSOLE LOG.
000430* 11/01/99 CDM     -   Y2K REVIEW - NO DATE FIELDS ON THIS FILE,
000440*                      NO CHANGE REQUIRED.               Y2K-0045
000450* 27/11/25 PJF     -   RECUT FOR THE NO-ISAM MASTER, SAME TABLE/
000460*                      SEARCH ALL AS BK010/BK030.        CR2511
000470* 09/12/25 PJF     -   WS-Found-Sw GIVEN 88s (Usr-Found/
000480*                      Usr-Not-Found), SAME IDEA AS BK010/BK030.
000490*                                                        CR2538
000500* 15/12/25 PJF     -   STATUS FIELDS WERE SAT ON THE SELECTS BUT
000510*                      NEVER TESTED, SAME GAP AS BK010/BK020/BK030/
000520*                      BK040 OF THE SAME DATE.  ADDED THE OPEN/
000530*                      READ/WRITE CHECKS HERE TOO.         CR2541
000540*
000550 ENVIRONMENT DIVISION.
000560*
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.     IBM-370.
000590 OBJECT-COMPUTER.     IBM-370.
000600 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*   SAME IN/OUT PAIR PATTERN AS THE ACCOUNT PROGRAMS - USERMAST IS
000650*   READ IN, USERMOUT GOES OUT REBUILT, AND THE OPERATOR SWAPS
000660*   USERMOUT OVER USERMAST AFTER A CLEAN RUN.
000670     SELECT USER-MASTER-IN  ASSIGN TO USERMAST
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS WS-Usermast-Status.
000700     SELECT USER-MASTER-OUT ASSIGN TO USERMOUT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-Usermout-Status.
000730     SELECT USER-TXN-FILE   ASSIGN TO USERTXN
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-Usertxn-Status.
000760*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*
000800 FD  USER-MASTER-IN
000810     LABEL RECORDS ARE STANDARD.
000820     COPY "wsbkusr.cob".
000830*
000840 FD  USER-MASTER-OUT
000850     LABEL RECORDS ARE STANDARD.
000860     COPY "wsbkusr.cob"
000870        REPLACING ==BK-User-Record== BY ==BK-User-Out-Rec==.
000880*
000890 FD  USER-TXN-FILE
000900     LABEL RECORDS ARE STANDARD.
000910*   ONE CARD PER REGISTER OR LOGIN ATTEMPT - Txn-Code TELLS AA030
000920*   WHICH OF THE TWO IT IS, WSBKUST CARRIES BOTH LAYOUTS UNDER ONE
000930*   REDEFINES SO THE RECORD IS WIDE ENOUGH FOR EITHER.
000940     COPY "wsbkust.cob".
000950*
000960 WORKING-STORAGE SECTION.
000970*   THREE STATUS FIELDS, THREE SELECTS - ALL THREE NOW CHECKED ON
000980*   OPEN AND ON EVERY READ/WRITE AGAINST THEM, CR2541.
000990 77  WS-Usermast-Status       PIC X(2)   VALUE "00".
001000 77  WS-Usermout-Status       PIC X(2)   VALUE "00".
001010 77  WS-Usertxn-Status        PIC X(2)   VALUE "00".
001020 77  WS-Usermast-Eof          PIC X      VALUE "N".
001030 77  WS-Usertxn-Eof           PIC X      VALUE "N".
001040 77  WS-Found-Sw              PIC X      VALUE "N".
001050     88  Usr-Found            VALUE "Y".
001060     88  Usr-Not-Found        VALUE "N".
001070*
001080 01  WS-User-Work.
001090*   20000-ROW TABLE, KEPT IN Usr-User-Id ORDER THE WHOLE RUN - BOTH
001100*   LOGIN AND REGISTER LEAN ON SEARCH ALL AGAINST THIS ONE TABLE.
001110     03  WS-User-Count         PIC 9(5)  COMP.
001120     03  WS-User-Entry OCCURS 1 TO 20000 TIMES
001130                 DEPENDING ON WS-User-Count
001140                 ASCENDING KEY Usr-User-Id
001150                 INDEXED BY Bku-Idx.
001160         COPY "wsbkusb.cob".
001170     03  FILLER                PIC X(4).
001180*
001190 01  WS-Work-Fields.
001200*   WS-Search-Id IS FILLED BY THE CALLER AHEAD OF BB090, THE SAME
001210*   SET-THEN-CALL CONVENTION AS BK010/BK030'S LOOKUP PARAGRAPHS.
001220     03  WS-Search-Id             PIC X(15).
001230     03  WS-Ins-Pos               PIC 9(5)  COMP.
001240     03  WS-Shift-Idx             PIC 9(5)  COMP.
001250     03  WS-Out-Idx               PIC 9(5)  COMP.
001260     03  WS-Txn-Read              PIC 9(7)  COMP VALUE 0.
001270     03  WS-Txn-Applied           PIC 9(7)  COMP VALUE 0.
001280     03  WS-Txn-Rejected          PIC 9(7)  COMP VALUE 0.
001290     03  FILLER                  PIC X(4).
001300*
001310 01  WS-Error-Messages.
001320*   SAME FOUR-CODE BLOCK AS THE HEADER REMARKS - DISPLAYED STRAIGHT
001330*   TO THE CONSOLE, NEVER WRITTEN TO A REPORT FILE.
001340     03  BK041  PIC X(40) VALUE "BK041 - USER ID NOT FOUND".
001350     03  BK042  PIC X(40) VALUE "BK042 - BAD PASSWORD".
001360     03  BK044  PIC X(40) VALUE "BK044 - USER TABLE FULL".
001370     03  BK045  PIC X(40) VALUE "BK045 - BAD TRANSACTION CODE".
001380     03  FILLER PIC X(4).
001390*
001400 PROCEDURE DIVISION.
001410*
001420 AA000-MAIN-LINE.
001430*   USER MASTER LOADS INTO A TABLE, SAME NO-ISAM TECHNIQUE AS
001440*   BK010/BK030 - REGISTER/LOGIN BOTH WORK OFF WS-User-Entry.
001450     PERFORM AA005-OPEN-FILES.
001460     PERFORM AA010-LOAD-USER-TABLE.
001470     PERFORM AA020-READ-ONE-TXN.
001480     PERFORM AA030-PROCESS-ONE-TXN THRU AA030-EXIT
001490         UNTIL WS-Usertxn-Eof = "Y".
001500     PERFORM AA090-REWRITE-USER-MASTER.
001510     PERFORM AA099-CLOSE-FILES.
001520     DISPLAY "BK050 TXN READ     - " WS-Txn-Read.
001530     DISPLAY "BK050 TXN APPLIED  - " WS-Txn-Applied.
001540     DISPLAY "BK050 TXN REJECTED - " WS-Txn-Rejected.
001550     STOP RUN.
001560*
001570 AA005-OPEN-FILES.
001580*   THREE SELECTS, THREE STATUS CHECKS - USERMAST, USERMOUT AND
001590*   USERTXN ALL HAVE TO OPEN CLEAN BEFORE THE TABLE LOAD STARTS.
001600     OPEN INPUT  USER-MASTER-IN.
001610     IF WS-Usermast-Status NOT = "00"
001620         DISPLAY "BK050 USERMAST OPEN ERROR - STATUS "
001630             WS-Usermast-Status
001640         STOP RUN.
001650     OPEN OUTPUT USER-MASTER-OUT.
001660     IF WS-Usermout-Status NOT = "00"
001670         DISPLAY "BK050 USERMOUT OPEN ERROR - STATUS "
001680             WS-Usermout-Status
001690         STOP RUN.
001700     OPEN INPUT  USER-TXN-FILE.
001710     IF WS-Usertxn-Status NOT = "00"
001720         DISPLAY "BK050 USERTXN OPEN ERROR - STATUS "
001730             WS-Usertxn-Status
001740         STOP RUN.
001750*
001760 AA010-LOAD-USER-TABLE.
001770*   USERMAST IS SORTED ON Usr-User-Id COMING IN, SO THE LOAD
001780*   PRESERVES KEY ORDER FOR SEARCH ALL BELOW.
001790     MOVE ZERO TO WS-User-Count.
001800     READ USER-MASTER-IN
001810         AT END MOVE "Y" TO WS-Usermast-Eof.
001820     IF WS-Usermast-Status NOT = "00" AND WS-Usermast-Status NOT = "10"
001830         DISPLAY "BK050 USERMAST READ ERROR - STATUS "
001840             WS-Usermast-Status
001850         STOP RUN.
001860     PERFORM AA011-STORE-ONE-USER THRU AA011-EXIT
001870         UNTIL WS-Usermast-Eof = "Y".
001880*
001890 AA011-STORE-ONE-USER.
001900*   20000-ROW CEILING, NOT 5000 - THE USER BASE IS SHARED ACROSS
001910*   BOTH DEMAND AND SAVINGS CUSTOMERS SO IT RUNS MUCH LARGER THAN
001920*   EITHER ACCOUNT TABLE.
001930     IF WS-User-Count >= 20000
001940         DISPLAY BK044
001950         GO TO AA011-EXIT.
001960     ADD 1 TO WS-User-Count.
001970     MOVE CORRESPONDING BK-User-Record
001980         TO WS-User-Entry(WS-User-Count).
001990     READ USER-MASTER-IN
002000         AT END MOVE "Y" TO WS-Usermast-Eof.
002010     IF WS-Usermast-Status NOT = "00" AND WS-Usermast-Status NOT = "10"
002020         DISPLAY "BK050 USERMAST READ ERROR - STATUS "
002030             WS-Usermast-Status
002040         STOP RUN.
002050 AA011-EXIT.
002060     EXIT.
002070*
002080 AA020-READ-ONE-TXN.
002090*   WS-Txn-Read ONLY COUNTS GENUINE RECORDS - THE EOF HIT ITSELF IS
002100*   NOT COUNTED, SAME RULE AS THE TXN COUNTERS IN BK030.
002110     READ USER-TXN-FILE
002120         AT END MOVE "Y" TO WS-Usertxn-Eof.
002130     IF WS-Usertxn-Status NOT = "00" AND WS-Usertxn-Status NOT = "10"
002140         DISPLAY "BK050 USERTXN READ ERROR - STATUS "
002150             WS-Usertxn-Status
002160         STOP RUN.
002170     IF WS-Usertxn-Eof NOT = "Y"
002180         ADD 1 TO WS-Txn-Read.
002190*
002200 AA030-PROCESS-ONE-TXN.
002210*   ONLY "R" AND "L" ARE VALID TXN-CODES - ANYTHING ELSE IS REJECTED
002220*   STRAIGHT AWAY WITHOUT TOUCHING THE USER TABLE.
002230     EVALUATE Txn-Code
002240         WHEN "R"  PERFORM BB010-DO-REGISTER THRU BB010-EXIT
002250         WHEN "L"  PERFORM BB020-DO-LOGIN    THRU BB020-EXIT
002260         WHEN OTHER
002270             DISPLAY BK045 " " Txn-Code
002280             ADD 1 TO WS-Txn-Rejected
002290     END-EVALUATE.
002300     PERFORM AA020-READ-ONE-TXN.
002310 AA030-EXIT.
002320     EXIT.
002330*
002340 BB010-DO-REGISTER.
002350*   TABLE-FULL IS CHECKED FIRST, AHEAD OF THE INSERT-POSITION SEARCH
002360*   - NO SENSE FINDING WHERE A ROW WOULD GO IF THERE IS NO ROOM.
002370*   NO DUPLICATE-ID CHECK ON PURPOSE - CONFIRMED WITH THE PROJECT
002380*   TEAM 08/09/88 (CR0712) THAT A SECOND REGISTRATION UNDER THE
002390*   SAME USER-ID IS SIMPLY INSERTED, NOT REJECTED.
002400     IF WS-User-Count >= 20000
002410         DISPLAY BK044
002420         ADD 1 TO WS-Txn-Rejected
002430         GO TO BB010-EXIT.
002440     PERFORM BB095-FIND-INSERT-POS THRU BB095-EXIT.
002450     PERFORM BB096-REG-SHIFT-UP THRU BB096-EXIT
002460         VARYING WS-Shift-Idx FROM WS-User-Count BY -1
002470         UNTIL WS-Shift-Idx < WS-Ins-Pos.
002480     ADD 1 TO WS-User-Count.
002490     MOVE Txn-User-Id        TO Usr-User-Id(WS-Ins-Pos).
002500     MOVE Txn-Reg-Uid        TO Usr-Uid(WS-Ins-Pos).
002510     MOVE Txn-Reg-Password   TO Usr-Password(WS-Ins-Pos).
002520     MOVE Txn-Reg-Name       TO Usr-Name(WS-Ins-Pos).
002530     MOVE Txn-Reg-Nickname   TO Usr-Nickname(WS-Ins-Pos).
002540     MOVE Txn-Reg-Phone      TO Usr-Phone-Number(WS-Ins-Pos).
002550     MOVE Txn-Reg-Email      TO Usr-Email(WS-Ins-Pos).
002560     ADD 1 TO WS-Txn-Applied.
002570 BB010-EXIT.
002580     EXIT.
002590*
002600 BB095-FIND-INSERT-POS.
002610*   DEFAULTS TO THE END OF THE TABLE - BB097 ONLY OVERRIDES
002620*   WS-Ins-Pos IF IT ACTUALLY FINDS A HIGHER KEY ALREADY LOADED.
002630     MOVE WS-User-Count TO WS-Ins-Pos.
002640     ADD 1 TO WS-Ins-Pos.
002650     IF WS-User-Count = ZERO
002660         GO TO BB095-EXIT.
002670     PERFORM BB097-SCAN-INSERT-POS THRU BB097-EXIT
002680         VARYING WS-Shift-Idx FROM 1 BY 1
002690         UNTIL WS-Shift-Idx > WS-User-Count.
002700 BB095-EXIT.
002710     EXIT.
002720*
002730 BB097-SCAN-INSERT-POS.
002740*   FIRST ROW WITH A HIGHER USER-ID IS THE INSERT POINT - DRIVING
002750*   WS-Shift-Idx PAST WS-User-Count STOPS THE VARYING LOOP EARLY
002760*   ONCE THE SPOT HAS BEEN FOUND.
002770     IF Usr-User-Id(WS-Shift-Idx) > Txn-User-Id
002780         MOVE WS-Shift-Idx TO WS-Ins-Pos
002790         MOVE WS-User-Count TO WS-Shift-Idx
002800         ADD  1 TO WS-Shift-Idx.
002810 BB097-EXIT.
002820     EXIT.
002830*
002840 BB096-REG-SHIFT-UP.
002850*   ONE-ROW SLIDE, CALLED BOTTOM-UP (HIGH INDEX FIRST) SO A ROW
002860*   NEVER GETS OVERWRITTEN BEFORE IT HAS BEEN COPIED UP ONE SLOT.
002870     MOVE WS-User-Entry(WS-Shift-Idx)
002880         TO WS-User-Entry(WS-Shift-Idx + 1).
002890 BB096-EXIT.
002900     EXIT.
002910*
002920 BB020-DO-LOGIN.
002930*   PURE LOOKUP/COMPARE - A SUCCESSFUL LOGIN COUNTS TOWARD APPLIED
002940*   (02/05/96) EVEN THOUGH NOTHING ON THE RECORD IS CHANGED.
002950     MOVE Txn-User-Id TO WS-Search-Id.
002960     PERFORM BB090-FIND-BY-USERID THRU BB090-EXIT.
002970     IF Usr-Not-Found
002980         DISPLAY BK041 " " Txn-User-Id
002990         ADD 1 TO WS-Txn-Rejected
003000         GO TO BB020-EXIT.
003010     IF Txn-Log-Password NOT = Usr-Password(Bku-Idx)
003020         DISPLAY BK042 " " Txn-User-Id
003030         ADD 1 TO WS-Txn-Rejected
003040         GO TO BB020-EXIT.
003050     DISPLAY "BK050 LOGIN OK " Txn-User-Id.
003060     ADD 1 TO WS-Txn-Applied.
003070 BB020-EXIT.
003080     EXIT.
003090*
003100 BB090-FIND-BY-USERID.
003110*   SAME FORM AS THE LOOKUP PARAGRAPHS IN BK010/BK030 - CALLER
003120*   SETS WS-Search-Id, READS Usr-Found/Usr-Not-Found AND Bku-Idx
003130*   BACK OUT.
003140     MOVE "N" TO WS-Found-Sw.
003150     IF WS-User-Count = ZERO
003160         GO TO BB090-EXIT.
003170     SEARCH ALL WS-User-Entry
003180         WHEN Usr-User-Id(Bku-Idx) = WS-Search-Id
003190             MOVE "Y" TO WS-Found-Sw.
003200 BB090-EXIT.
003210     EXIT.
003220*
003230 AA090-REWRITE-USER-MASTER.
003240*   TABLE IS STILL SORTED ON Usr-User-Id - USERMOUT COMES OUT IN
003250*   THE SAME ORDER IT WENT IN.
003260     MOVE 1 TO WS-Out-Idx.
003270     PERFORM AA091-WRITE-ONE-USER THRU AA091-EXIT
003280         UNTIL WS-Out-Idx > WS-User-Count.
003290*
003300 AA091-WRITE-ONE-USER.
003310     MOVE SPACES TO BK-User-Out-Rec.
003320*   SPACES FIRST SO THE FILLER PADS COME OUT BLANK RATHER THAN
003330*   WHATEVER WAS LEFT IN THE RECORD AREA FROM THE PRIOR ROW.
003340     MOVE CORRESPONDING WS-User-Entry(WS-Out-Idx)
003350         TO BK-User-Out-Rec.
003360     WRITE BK-User-Out-Rec.
003370     IF WS-Usermout-Status NOT = "00"
003380         DISPLAY "BK050 USERMOUT WRITE ERROR - STATUS "
003390             WS-Usermout-Status
003400         STOP RUN.
003410     ADD 1 TO WS-Out-Idx.
003420 AA091-EXIT.
003430     EXIT.
003440*
003450 AA099-CLOSE-FILES.
003460*   NO STATUS CHECK ON THE CLOSES - SAME REASONING AS BK010/BK020/
003470*   BK030/BK040, NOTHING LEFT TO GUARD AND THE TOTALS ABOVE HAVE
003480*   ALREADY BEEN EARNED.
003490     CLOSE USER-MASTER-IN.
003500     CLOSE USER-MASTER-OUT.
003510     CLOSE USER-TXN-FILE.
