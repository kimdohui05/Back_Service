000010* Savings table entry - one row per instalment savings account,
000020* loaded from Savings-Master-In and searched with SEARCH ALL, same
000030* no-ISAM idiom as the account table in wsbkatb.  Names match the
000040* Sav- fields on BK-Savings-Record, moved across with MOVE
000050* CORRESPONDING.
000060    05  Sav-Sid                 pic x(36).
000070    05  Sav-Uid                 pic x(36).
000080    05  Sav-Acc-Number          pic 9(12).
000090    05  Sav-Acc-Password        pic 9(4).
000100    05  Sav-Rate                pic s9(2)v9(2) comp-3.
000110    05  Sav-Current-Rate        pic s9(2)v9(2) comp-3.
000120    05  Sav-Start-Date          pic 9(8).
000130    05  Sav-Status              pic x(6).
000132        88  Sav-Is-Active       value "ACTIVE".
000133        88  Sav-Is-Mature       value "MATURE".
000134        88  Sav-Is-Closed       value "CLOSED".
000140    05  Sav-Balance             pic s9(15)     comp-3.
000150    05  Sav-Principal           pic s9(15)     comp-3.
000160    05  Sav-Period-Days         pic 9(3).
000170    05  Sav-Daily-Deposit       pic 9(9).
000180    05  Sav-Last-Deposit-Date   pic 9(8).
000190    05  Sav-Last-Deposit-Set    pic x.
000192        88  Sav-Deposit-Flag-Set    value "Y".
000194        88  Sav-Never-Deposited     value "N".
000200*
