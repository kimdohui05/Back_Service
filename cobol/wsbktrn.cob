000010*******************************************
000020*                                          *
000030*  Transaction Layout For Demand Account  *
000040*     Maintenance - bk010                 *
000050*     One combined file, Txn-Code picks   *
000060*     which redefinition is live          *
000070*     O=open D=deposit W=withdraw T=xfer  *
000080*     Line sequential, no key - processed *
000090*     in file order                       *
000100*******************************************
000110* 14/11/25 pjf - Created, one 01 per transaction kind.
000120* 23/11/25 pjf - Collapsed the four separate txn files into one with
000130*                a leading Txn-Code and redefines, saves us juggling
000140*                four SELECTs for what is really one input stream.
000142* 09/12/25 pjf - 88s added under Txn-Code for the four transaction
000144*                kinds, kept for documentation even though bk010
000146*                still dispatches off the raw letter in its EVALUATE.
000150 01  BK-Acct-Txn-Record.
000155*   Txn-Code - O=open D=deposit W=withdraw T=xfer
000160    03  Txn-Code               pic x.
000162        88  Txn-Is-Open        value "O".
000164        88  Txn-Is-Deposit     value "D".
000166        88  Txn-Is-Withdraw    value "W".
000168        88  Txn-Is-Transfer    value "T".
000170    03  Txn-Acc-Number         pic 9(12).
000180    03  Txn-Variant.
000190        05  Txn-Open-Data.
000200            07  Txn-Open-Aid        pic x(36).
000210            07  Txn-Open-Uid        pic x(36).
000220            07  Txn-Open-Password   pic 9(4).
000230            07  filler              pic x(9).
000240        05  Txn-Deposit-Data redefines Txn-Open-Data.
000250            07  Txn-Dep-Amount      pic s9(15).
000260            07  filler              pic x(70).
000270        05  Txn-Withdraw-Data redefines Txn-Open-Data.
000280            07  Txn-Wdr-Password    pic 9(4).
000290            07  Txn-Wdr-Amount      pic s9(15).
000300            07  filler              pic x(66).
000310        05  Txn-Transfer-Data redefines Txn-Open-Data.
000320            07  Txn-Xfr-To-Acc-No   pic 9(12).
000330            07  Txn-Xfr-Password    pic 9(4).
000340            07  Txn-Xfr-Amount      pic s9(15).
000350            07  filler              pic x(54).
000360*
