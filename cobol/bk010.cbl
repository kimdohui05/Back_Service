000010*****************************************************************
000020*                                                                *
000030*                 B K 0 1 0   -   ACCOUNT SERVICE                *
000040*       Demand Account Open / Deposit / Withdraw / Transfer     *
000050*                                                                *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*
000100 PROGRAM-ID.          BK010.
000110 AUTHOR.              J R PENFOLD.
000120 INSTALLATION.        PENFOLD TRUST SAVINGS BANK - EDP DEPT.
000130 DATE-WRITTEN.        11/14/85.
000140 DATE-COMPILED.
000150 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000160*
000170*    REMARKS.         MAINTAINS THE DEMAND ACCOUNT MASTER AGAINST
000180*                      A STREAM OF OPEN/DEPOSIT/WITHDRAW/TRANSFER
000190*                      TRANSACTIONS.  RUN ONCE PER BRANCH CUT-OFF,
000200*                      AHEAD OF BK020 (INTEREST SCHEDULER).
000210*
000220*    CALLED MODULES.  NONE.
000230*
000240*    FILES USED.      ACCTMAST  - ACCOUNT MASTER, INPUT
000250*                      ACCTMOUT  - ACCOUNT MASTER, REWRITTEN
000260*                      ACCTTXN   - TRANSACTION STREAM, INPUT
000270*                      BKRUNCTL  - RUN DATE/HOUR, INPUT
000280*
000290*    ERROR MESSAGES USED.
000300*                      BK011  ACCOUNT NOT FOUND
000310*                      BK012  BAD PASSWORD
000320*                      BK013  INSUFFICIENT FUNDS
000330*                      BK014  AMOUNT NOT POSITIVE
000340*                      BK015  BAD TRANSACTION CODE
000350*                      BK016  ACCOUNT TABLE FULL
000360*
000370*    CHANGES.
000380* 14/11/85 JRP     -   CREATED.
000390* 02/06/86 JRP     -   ADDED TRANSFER, ORIGINAL RELEASE ONLY HAD
000400*                      OPEN/DEPOSIT/WITHDRAW.
000410* 19/09/89 WTK     -   ACCOUNT TABLE SIZE RAISED 2000 TO 5000 PER
000420*                      BRANCH CONSOLIDATION MEMO 89-114.
000430*                                                         CR1140
000440* 07/02/91 JRP     -   TRANSFER NOW VALIDATES BOTH LEGS BEFORE
000450*                      EITHER REWRITE - AUDIT FINDING 91-03.
000460*                                                         CR1187
000470* 23/07/94 WTK     -   FILE STATUS CHECKS TIGHTENED, SEE BK013.
000480* 11/01/99 CDM     -   Y2K - Act-Last-Int-Date TESTED FOR CENTURY,
000490*                      TABLE SEARCH UNAFFECTED, DATES ARE CCYYMMDD
000500*                      THROUGHOUT AND ALWAYS WERE.      Y2K-0041
000510* 16/08/02 CDM     -   SPARE FILLER ON TXN RECORD TRIMMED, SEE
000520*                      WSBKTRN CHANGE LOG OF SAME DATE.
000530* 21/11/25 PJF     -   RECUT FOR THE NEW TABLE-DRIVEN NO-ISAM
000540*                      ACCESS METHOD, MASTER WAS ISAM UNDER THE
000550*                      OLD 3270 FRONT END.                 CR2511
000560* 09/12/25 PJF     -   WS-Found-Sw/WS-Ok-Sw GIVEN 88s, TESTS NOW
000570*                      READ AS WS-Found/WS-Ok INSTEAD OF THE
000580*                      RAW "Y"/"N" LETTER.                 CR2538
000590* 15/12/25 PJF     -   STATUS FIELDS WERE DECLARED AND WIRED TO
000600*                      FILE STATUS BUT NOTHING EVER TESTED THEM -
000610*                      THE 94-02 TIGHTENING NOTED ABOVE NEVER
000620*                      ACTUALLY LANDED IN THIS COPY.  ADDED THE
000630*                      CHECKS ON OPEN/READ/WRITE NOW.    CR2541
000640*
000650 ENVIRONMENT DIVISION.
000660*
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.     IBM-370.
000690 OBJECT-COMPUTER.     IBM-370.
000700 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*   FOUR SELECTS, FOUR STATUS FIELDS - ACCTMAST/ACCTMOUT FOR THE
000750*   DEMAND MASTER, ACCTTXN FOR THE DAY'S TRANSACTIONS, BKRUNCTL FOR
000760*   THE SINGLE RUN-DATE CARD.
000770     SELECT ACCT-MASTER-IN  ASSIGN TO ACCTMAST
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS WS-Acctmast-Status.
000800     SELECT ACCT-MASTER-OUT ASSIGN TO ACCTMOUT
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WS-Acctmout-Status.
000830     SELECT ACCT-TXN-FILE   ASSIGN TO ACCTTXN
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-Accttxn-Status.
000860     SELECT RUN-CTL-FILE    ASSIGN TO BKRUNCTL
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS WS-Runctl-Status.
000890*
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930 FD  ACCT-MASTER-IN
000940     LABEL RECORDS ARE STANDARD.
000950     COPY "wsbkact.cob".
000960*
000970 FD  ACCT-MASTER-OUT
000980     LABEL RECORDS ARE STANDARD.
000990     COPY "wsbkact.cob"
001000         REPLACING ==PY-Account-Record== BY ==PO-Account-Record==.
001010*
001020 FD  ACCT-TXN-FILE
001030     LABEL RECORDS ARE STANDARD.
001040     COPY "wsbktrn.cob".
001050*
001060 FD  RUN-CTL-FILE
001070     LABEL RECORDS ARE STANDARD.
001080     COPY "wsbkctl.cob".
001090*
001100 WORKING-STORAGE SECTION.
001110*   FOUR STATUS FIELDS BELOW, ONE PER SELECT - EACH IS TESTED RIGHT
001120*   AFTER ITS OPEN/READ/WRITE, NONE OF THEM ARE JUST DEAD WEIGHT ON
001130*   THE FILE-CONTROL ENTRIES ANY MORE.
001140 77  WS-Acctmast-Status       PIC X(2)     VALUE "00".
001150 77  WS-Acctmout-Status       PIC X(2)     VALUE "00".
001160 77  WS-Accttxn-Status        PIC X(2)     VALUE "00".
001170 77  WS-Runctl-Status         PIC X(2)     VALUE "00".
001180 77  WS-Acctmast-Eof          PIC X        VALUE "N".
001190 77  WS-Accttxn-Eof           PIC X        VALUE "N".
001200 77  WS-Found-Sw              PIC X        VALUE "N".
001210     88  WS-Found             VALUE "Y".
001220     88  WS-Not-Found         VALUE "N".
001230 77  WS-Ok-Sw                 PIC X        VALUE "N".
001240     88  WS-Ok                VALUE "Y".
001250     88  WS-Not-Ok            VALUE "N".
001260*
001270*   RUN-DATE/HOUR OFF BKRUNCTL, CARRIED HERE PURELY FOR THE
001280*   START-OF-RUN DISPLAY - THE POSTING LOGIC ITSELF LIVES IN
001290*   BK020 AND READS BKRUNCTL ON ITS OWN.
001300 01  WS-Run-Control.
001310     03  WS-Run-Date           PIC 9(8)    COMP.
001320     03  WS-Run-Hour           PIC 9(2)    COMP.
001330     03  FILLER                PIC X(4).
001340*
001350*   THE WHOLE ACCOUNT FILE, IN MEMORY, SORTED ON Act-Number -
001360*   5000 ROWS IS THE BRANCH-CONSOLIDATION CEILING FROM THE 1989
001370*   MEMO, SAME LIMIT WSBKATB ITSELF IS BUILT TO.
001380 01  WS-Account-Work.
001390     03  WS-Account-Count      PIC 9(4)    COMP.
001400     03  WS-Account-Entry OCCURS 1 TO 5000 TIMES
001410                 DEPENDING ON WS-Account-Count
001420                 ASCENDING KEY Act-Number
001430                 INDEXED BY Bka-Idx.
001440         COPY "wsbkatb.cob".
001450     03  FILLER                PIC X(4).
001460*
001470*   Bka-Idx (SET BY BB090) AND WS-From-Idx/WS-To-Idx (SET BY THE
001480*   CALLING PARAGRAPH) ARE KEPT SEPARATE SO A NESTED LOOKUP - THE
001490*   TRANSFER TO-LEG - CANNOT CLOBBER THE FROM-LEG'S ROW NUMBER.
001500 01  WS-Work-Fields.
001510     03  WS-Search-Number       PIC 9(12)  COMP.
001520     03  WS-From-Idx            PIC 9(4)   COMP.
001530     03  WS-To-Idx               PIC 9(4)  COMP.
001540     03  WS-Ins-Pos              PIC 9(4)  COMP.
001550     03  WS-Shift-Idx             PIC 9(4) COMP.
001560     03  WS-Out-Idx                PIC 9(4) COMP.
001570     03  WS-Txn-Read             PIC 9(7)  COMP VALUE 0.
001580     03  WS-Txn-Applied          PIC 9(7)  COMP VALUE 0.
001590     03  WS-Txn-Rejected         PIC 9(7)  COMP VALUE 0.
001600     03  FILLER                  PIC X(4).
001610*
001620 01  WS-Error-Messages.
001630*   SIX CODES, ALL DISPLAYED STRAIGHT TO THE CONSOLE - NONE OF THEM
001640*   GO OUT ON A PRINTED REPORT, THIS PROGRAM HAS NO REPORT FILE.
001650     03  BK011  PIC X(40) VALUE "BK011 - ACCOUNT NOT FOUND".
001660     03  BK012  PIC X(40) VALUE "BK012 - BAD PASSWORD".
001670     03  BK013  PIC X(40) VALUE "BK013 - INSUFFICIENT FUNDS".
001680     03  BK014  PIC X(40) VALUE "BK014 - AMOUNT NOT POSITIVE".
001690     03  BK015  PIC X(40) VALUE "BK015 - BAD TRANSACTION CODE".
001700     03  BK016  PIC X(40) VALUE "BK016 - ACCOUNT TABLE FULL".
001710     03  FILLER PIC X(4).
001720*
001730 PROCEDURE DIVISION.
001740*
001750 AA000-MAIN-LINE.
001760*   LOAD THE WHOLE ACCOUNT FILE INTO THE IN-MEMORY TABLE FIRST -
001770*   THERE IS NO ISAM ON THIS BOX, SO EVERY OPEN/DEPOSIT/WITHDRAW/
001780*   TRANSFER AGAINST A GIVEN ACCOUNT NUMBER IS SERVICED OUT OF
001790*   WS-Account-Entry, NOT BY REREADING ACCTMAST.
001800     PERFORM AA005-OPEN-FILES.
001810     PERFORM AA010-LOAD-ACCOUNT-TABLE.
001820     PERFORM AA015-LOAD-RUN-CONTROL.
001830     PERFORM AA020-READ-ONE-TXN.
001840*   ONE PASS OVER THE TXN STREAM, ONE TXN APPLIED PER ITERATION.
001850     PERFORM AA030-PROCESS-ONE-TXN THRU AA030-EXIT
001860         UNTIL WS-Accttxn-Eof = "Y".
001870*   TABLE IS SORTED AND UP TO DATE - SPILL IT BACK TO ACCTMOUT.
001880     PERFORM AA090-REWRITE-ACCOUNT-MASTER.
001890     PERFORM AA099-CLOSE-FILES.
001900     DISPLAY "BK010 TXN READ     - " WS-Txn-Read.
001910     DISPLAY "BK010 TXN APPLIED  - " WS-Txn-Applied.
001920     DISPLAY "BK010 TXN REJECTED - " WS-Txn-Rejected.
001930     STOP RUN.
001940*
001950 AA005-OPEN-FILES.
001960     OPEN INPUT  ACCT-MASTER-IN.
001970*   STATUS CHECKED AGAINST "00" ON EVERY OPEN/READ/WRITE FROM
001980*   HERE DOWN - TIGHTENED PER WTK'S 94-02 BRANCH COMPLAINT, A
001990*   BAD ACCTMAST WAS BEING READ AS EMPTY INSTEAD OF ABENDING.
002000     IF WS-Acctmast-Status NOT = "00"
002010         DISPLAY "BK010 ACCTMAST OPEN ERROR - STATUS "
002020             WS-Acctmast-Status
002030         STOP RUN.
002040     OPEN OUTPUT ACCT-MASTER-OUT.
002050     IF WS-Acctmout-Status NOT = "00"
002060         DISPLAY "BK010 ACCTMOUT OPEN ERROR - STATUS "
002070             WS-Acctmout-Status
002080         STOP RUN.
002090     OPEN INPUT  ACCT-TXN-FILE.
002100     IF WS-Accttxn-Status NOT = "00"
002110         DISPLAY "BK010 ACCTTXN OPEN ERROR - STATUS "
002120             WS-Accttxn-Status
002130         STOP RUN.
002140     OPEN INPUT  RUN-CTL-FILE.
002150     IF WS-Runctl-Status NOT = "00"
002160         DISPLAY "BK010 BKRUNCTL OPEN ERROR - STATUS "
002170             WS-Runctl-Status
002180         STOP RUN.
002190*
002200 AA010-LOAD-ACCOUNT-TABLE.
002210*   ACCTMAST COMES IN ALREADY SORTED ON Act-Number, SO THE TABLE
002220*   LOADS IN KEY ORDER AND SEARCH ALL WORKS WITHOUT A SORT STEP.
002230     MOVE ZERO TO WS-Account-Count.
002240     READ ACCT-MASTER-IN
002250         AT END MOVE "Y" TO WS-Acctmast-Eof.
002260     IF WS-Acctmast-Status NOT = "00" AND WS-Acctmast-Status NOT = "10"
002270         DISPLAY "BK010 ACCTMAST READ ERROR - STATUS "
002280             WS-Acctmast-Status
002290         STOP RUN.
002300     PERFORM AA011-STORE-ONE-ACCOUNT THRU AA011-EXIT
002310         UNTIL WS-Acctmast-Eof = "Y".
002320*
002330 AA011-STORE-ONE-ACCOUNT.
002340*   5000-ROW CEILING PER THE 89-114 BRANCH CONSOLIDATION MEMO -
002350*   IF WE EVER HIT IT THE RUN CARRIES ON, BUT BK016 GOES OUT AND
002360*   THE OVERFLOW ROW IS SIMPLY NOT IN THE TABLE.
002370     IF WS-Account-Count >= 5000
002380         DISPLAY BK016
002390         GO TO AA011-EXIT.
002400     ADD 1 TO WS-Account-Count.
002410     MOVE CORRESPONDING PY-Account-Record
002420         TO WS-Account-Entry(WS-Account-Count).
002430     READ ACCT-MASTER-IN
002440         AT END MOVE "Y" TO WS-Acctmast-Eof.
002450     IF WS-Acctmast-Status NOT = "00" AND WS-Acctmast-Status NOT = "10"
002460         DISPLAY "BK010 ACCTMAST READ ERROR - STATUS "
002470             WS-Acctmast-Status
002480         STOP RUN.
002490 AA011-EXIT.
002500     EXIT.
002510*
002520 AA015-LOAD-RUN-CONTROL.
002530*   BKRUNCTL IS STAMPED BY THE JOB SCHEDULER AHEAD OF THIS STEP -
002540*   IF IT IS MISSING WE FALL BACK TO ZERO RATHER THAN ABEND, AN
002550*   EMPTY RUN-CONTROL MEANS SOMETHING UPSTREAM DIDN'T RUN.
002560*   WS-Run-Date/WS-Run-Hour ARE DISPLAY-ONLY IN THIS PROGRAM - THE
002570*   POSTING PROGRAM (BK020) READS BKRUNCTL FOR ITSELF AND DOES NOT
002580*   RELY ON THIS COPY OF THE VALUE.
002590     READ RUN-CTL-FILE
002600         AT END MOVE ZERO TO Ctl-Run-Date Ctl-Run-Hour.
002610     IF WS-Runctl-Status NOT = "00" AND WS-Runctl-Status NOT = "10"
002620         DISPLAY "BK010 BKRUNCTL READ ERROR - STATUS "
002630             WS-Runctl-Status
002640         STOP RUN.
002650     MOVE Ctl-Run-Date TO WS-Run-Date.
002660     MOVE Ctl-Run-Hour TO WS-Run-Hour.
002670*
002680 AA020-READ-ONE-TXN.
002690     READ ACCT-TXN-FILE
002700         AT END MOVE "Y" TO WS-Accttxn-Eof.
002710     IF WS-Accttxn-Status NOT = "00" AND WS-Accttxn-Status NOT = "10"
002720         DISPLAY "BK010 ACCTTXN READ ERROR - STATUS "
002730             WS-Accttxn-Status
002740         STOP RUN.
002750     IF WS-Accttxn-Eof NOT = "Y"
002760         ADD 1 TO WS-Txn-Read.
002770*
002780 AA030-PROCESS-ONE-TXN.
002790*   Txn-Code PICKS THE LIVE REDEFINITION OF Txn-Variant - SEE
002800*   WSBKTRN.  ANYTHING NOT O/D/W/T IS A BAD FEED AND IS REJECTED
002810*   RATHER THAN ABENDING THE WHOLE RUN.
002820*   ONE TXN SERVICED PER CALL - AA000 DRIVES THE PERFORM ... UNTIL
002830*   LOOP, THIS PARAGRAPH ITSELF NEVER LOOPS BACK ON ITS OWN CODE.
002840     EVALUATE Txn-Code
002850         WHEN "O"  PERFORM BB010-DO-OPEN     THRU BB010-EXIT
002860         WHEN "D"  PERFORM BB020-DO-DEPOSIT  THRU BB020-EXIT
002870         WHEN "W"  PERFORM BB030-DO-WITHDRAW THRU BB030-EXIT
002880         WHEN "T"  PERFORM BB040-DO-TRANSFER THRU BB040-EXIT
002890         WHEN OTHER
002900             DISPLAY BK015 " " Txn-Code
002910             ADD 1 TO WS-Txn-Rejected
002920     END-EVALUATE.
002930     PERFORM AA020-READ-ONE-TXN.
002940 AA030-EXIT.
002950     EXIT.
002960*
002970 BB010-DO-OPEN.
002980*   OPEN REJECTS A DUPLICATE ACCOUNT NUMBER OUTRIGHT - THE TABLE
002990*   IS THE SYSTEM OF RECORD SO A FOUND MATCH MEANS THE NUMBER IS
003000*   ALREADY ON FILE, THERE IS NO "REOPEN" CASE.
003010     MOVE Txn-Acc-Number TO WS-Search-Number.
003020     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
003030     IF WS-Found
003040         DISPLAY BK011 " OPEN ALREADY EXISTS " Txn-Acc-Number
003050         ADD 1 TO WS-Txn-Rejected
003060         GO TO BB010-EXIT.
003070     IF WS-Account-Count >= 5000
003080         DISPLAY BK016
003090         ADD 1 TO WS-Txn-Rejected
003100         GO TO BB010-EXIT.
003110*   FIND WHERE THE NEW ROW BELONGS, SHUNT EVERYTHING ABOVE IT UP
003120*   ONE SLOT, THEN DROP THE NEW ROW IN - KEEPS THE TABLE SORTED
003130*   ON Act-Number SO BB090'S SEARCH ALL STAYS VALID.
003140     PERFORM BB095-FIND-INSERT-POS THRU BB095-EXIT.
003150     PERFORM BB096-OPEN-SHIFT-UP THRU BB096-EXIT
003160         VARYING WS-Shift-Idx FROM WS-Account-Count BY -1
003170         UNTIL WS-Shift-Idx < WS-Ins-Pos.
003180     ADD 1 TO WS-Account-Count.
003190     MOVE Txn-Acc-Number    TO Act-Number(WS-Ins-Pos).
003200     MOVE Txn-Open-Aid      TO Act-Aid(WS-Ins-Pos).
003210     MOVE Txn-Open-Uid      TO Act-Uid(WS-Ins-Pos).
003220     MOVE Txn-Open-Password TO Act-Password(WS-Ins-Pos).
003230     MOVE ZERO              TO Act-Balance(WS-Ins-Pos).
003240     MOVE ZERO              TO Act-Last-Int-Date(WS-Ins-Pos).
003250     MOVE ZERO              TO Act-Last-Int-Hour(WS-Ins-Pos).
003260*   NEW ACCOUNT HAS NEVER HAD AN HOURLY POST - BK020 READS THIS
003270*   FLAG AND BACKDATES THE FIRST POST RATHER THAN COMPOUNDING.
003280     MOVE "N"                TO Act-Last-Int-Set(WS-Ins-Pos).
003290     ADD 1 TO WS-Txn-Applied.
003300 BB010-EXIT.
003310     EXIT.
003320*
003330 BB095-FIND-INSERT-POS.
003340*   DEFAULT TO THE END OF THE TABLE (TABLE WAS EMPTY OR THE NEW
003350*   KEY IS HIGHER THAN EVERYTHING ALREADY LOADED); BB097 OVERRIDES
003360*   WS-Ins-Pos IF IT FINDS A HIGHER KEY ALREADY PRESENT.
003370     MOVE WS-Account-Count TO WS-Ins-Pos.
003380     ADD 1 TO WS-Ins-Pos.
003390     IF WS-Account-Count = ZERO
003400         GO TO BB095-EXIT.
003410     PERFORM BB097-SCAN-INSERT-POS THRU BB097-EXIT
003420         VARYING WS-Shift-Idx FROM 1 BY 1
003430         UNTIL WS-Shift-Idx > WS-Account-Count.
003440 BB095-EXIT.
003450     EXIT.
003460*
003470 BB097-SCAN-INSERT-POS.
003480*   FIRST ROW WITH A HIGHER KEY THAN THE INCOMING ACCOUNT IS
003490*   WHERE THE NEW ROW GOES - FORCE THE VARYING LOOP TO STOP BY
003500*   DRIVING THE INDEX PAST WS-Account-Count.
003510     IF Act-Number(WS-Shift-Idx) > Txn-Acc-Number
003520         MOVE WS-Shift-Idx TO WS-Ins-Pos
003530         MOVE WS-Account-Count TO WS-Shift-Idx
003540         ADD  1 TO WS-Shift-Idx.
003550 BB097-EXIT.
003560     EXIT.
003570*
003580 BB096-OPEN-SHIFT-UP.
003590*   ONE-ROW SLIDE, CALLED REPEATEDLY BACKWARDS FROM THE BOTTOM OF
003600*   THE TABLE SO WE NEVER OVERWRITE A ROW BEFORE IT HAS MOVED.
003610     MOVE WS-Account-Entry(WS-Shift-Idx)
003620         TO WS-Account-Entry(WS-Shift-Idx + 1).
003630 BB096-EXIT.
003640     EXIT.
003650*
003660 BB020-DO-DEPOSIT.
003670*   NO PASSWORD ON A DEPOSIT - PENFOLD TREATS PAYING MONEY IN AS
003680*   LOW RISK, ONLY WITHDRAWALS AND TRANSFERS CHECK THE PASSWORD.
003690     MOVE Txn-Acc-Number TO WS-Search-Number.
003700     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
003710     IF WS-Not-Found
003720         DISPLAY BK011 " " Txn-Acc-Number
003730         ADD 1 TO WS-Txn-Rejected
003740         GO TO BB020-EXIT.
003750*   AMOUNT MUST BE POSITIVE - A ZERO OR NEGATIVE DEPOSIT FEED IS A
003760*   BAD TRANSACTION, NOT SOMETHING TO SILENTLY IGNORE.
003770     IF Txn-Dep-Amount NOT > ZERO
003780         DISPLAY BK014 " " Txn-Acc-Number
003790         ADD 1 TO WS-Txn-Rejected
003800         GO TO BB020-EXIT.
003810*   Bka-Idx IS STILL SET FROM BB090'S SEARCH ALL ABOVE - NO NEED
003820*   TO RE-FIND THE ROW BEFORE POSTING THE AMOUNT.
003830     ADD Txn-Dep-Amount TO Act-Balance(Bka-Idx).
003840     ADD 1 TO WS-Txn-Applied.
003850 BB020-EXIT.
003860     EXIT.
003870*
003880 BB030-DO-WITHDRAW.
003890*   SINGLE-LEG EDIT, NO INSERT/SHIFT WORK LIKE BB010 - THE ROW
003900*   ALREADY EXISTS, WE ONLY NEED ITS INDEX AND A BALANCE CHECK.
003910     MOVE Txn-Acc-Number TO WS-Search-Number.
003920     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
003930     IF WS-Not-Found
003940         DISPLAY BK011 " " Txn-Acc-Number
003950         ADD 1 TO WS-Txn-Rejected
003960         GO TO BB030-EXIT.
003970     MOVE Bka-Idx TO WS-From-Idx.
003980     PERFORM BB930-EDIT-WITHDRAWAL THRU BB930-EXIT.
003990     IF WS-Not-Ok
004000         ADD 1 TO WS-Txn-Rejected
004010         GO TO BB030-EXIT.
004020     SUBTRACT Txn-Wdr-Amount FROM Act-Balance(WS-From-Idx).
004030     ADD 1 TO WS-Txn-Applied.
004040 BB030-EXIT.
004050     EXIT.
004060*
004070 BB930-EDIT-WITHDRAWAL.
004080*   PASSWORD, THEN A POSITIVE AMOUNT, THEN SUFFICIENT FUNDS - ANY
004090*   ONE FAILURE IS ENOUGH, WE DO NOT BOTHER CHECKING THE REST.
004100     MOVE "Y" TO WS-Ok-Sw.
004110*   PASSWORD CHECK FIRST - A BAD PASSWORD SHOULD NOT LEAK WHETHER
004120*   THE ACCOUNT HAD ENOUGH FUNDS TO COVER THE WITHDRAWAL OR NOT.
004130     IF Txn-Wdr-Password NOT = Act-Password(WS-From-Idx)
004140         DISPLAY BK012 " " Txn-Acc-Number
004150         MOVE "N" TO WS-Ok-Sw
004160         GO TO BB930-EXIT.
004170     IF Txn-Wdr-Amount NOT > ZERO
004180         DISPLAY BK014 " " Txn-Acc-Number
004190         MOVE "N" TO WS-Ok-Sw
004200         GO TO BB930-EXIT.
004210*   LAST CHECK - BALANCE COMPARED BEFORE WE EVER TOUCH IT, THE
004220*   SUBTRACT IN BB030 ONLY RUNS IF WS-Ok COMES BACK SET.
004230     IF Act-Balance(WS-From-Idx) < Txn-Wdr-Amount
004240         DISPLAY BK013 " " Txn-Acc-Number
004250         MOVE "N" TO WS-Ok-Sw.
004260 BB930-EXIT.
004270     EXIT.
004280*
004290 BB040-DO-TRANSFER.
004300*   FROM-LEG LOOKED UP HERE, TO-LEG LOOKED UP INSIDE BB940 - BOTH
004310*   LEGS MUST PASS BEFORE EITHER BALANCE MOVES, PER CR1187.
004320     MOVE Txn-Acc-Number TO WS-Search-Number.
004330     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
004340     IF WS-Not-Found
004350         DISPLAY BK011 " FROM " Txn-Acc-Number
004360         ADD 1 TO WS-Txn-Rejected
004370         GO TO BB040-EXIT.
004380     MOVE Bka-Idx TO WS-From-Idx.
004390*   WS-From-Idx IS CAPTURED NOW, AHEAD OF THE TO-LEG LOOKUP IN
004400*   BB940, SO THE TO-LEG'S OWN SEARCH ALL CANNOT CLOBBER IT.
004410     PERFORM BB940-EDIT-TRANSFER THRU BB940-EXIT.
004420     IF WS-Not-Ok
004430         ADD 1 TO WS-Txn-Rejected
004440         GO TO BB040-EXIT.
004450*   BOTH LEGS CLEARED BB940 BY THIS POINT - SAFE TO MOVE THE MONEY.
004460     SUBTRACT Txn-Xfr-Amount FROM Act-Balance(WS-From-Idx).
004470     ADD      Txn-Xfr-Amount TO   Act-Balance(WS-To-Idx).
004480     ADD 1 TO WS-Txn-Applied.
004490 BB040-EXIT.
004500     EXIT.
004510*
004520 BB940-EDIT-TRANSFER.
004530*   PASSWORD/AMOUNT/FUNDS CHECKED ON THE FROM LEG FIRST, THEN WE
004540*   LOOK THE TO-ACCOUNT UP - A MISSING DESTINATION FAILS THE
004550*   WHOLE TRANSFER EVEN THOUGH THE FROM LEG WAS CLEAN.
004560     MOVE "Y" TO WS-Ok-Sw.
004570     IF Txn-Xfr-Password NOT = Act-Password(WS-From-Idx)
004580         DISPLAY BK012 " " Txn-Acc-Number
004590         MOVE "N" TO WS-Ok-Sw
004600         GO TO BB940-EXIT.
004610     IF Txn-Xfr-Amount NOT > ZERO
004620         DISPLAY BK014 " " Txn-Acc-Number
004630         MOVE "N" TO WS-Ok-Sw
004640         GO TO BB940-EXIT.
004650     IF Act-Balance(WS-From-Idx) < Txn-Xfr-Amount
004660         DISPLAY BK013 " " Txn-Acc-Number
004670         MOVE "N" TO WS-Ok-Sw
004680         GO TO BB940-EXIT.
004690*   FROM LEG IS CLEAN - NOW CONFIRM THE TO-ACCOUNT ACTUALLY EXISTS
004700*   BEFORE BB040 IS TOLD IT IS SAFE TO MOVE ANY MONEY.
004710     MOVE Txn-Xfr-To-Acc-No TO WS-Search-Number.
004720     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
004730     IF WS-Not-Found
004740         DISPLAY BK011 " TO " Txn-Xfr-To-Acc-No
004750         MOVE "N" TO WS-Ok-Sw
004760         GO TO BB940-EXIT.
004770     MOVE Bka-Idx TO WS-To-Idx.
004780 BB940-EXIT.
004790     EXIT.
004800*
004810 BB090-FIND-BY-NUMBER.
004820*   GENERIC LOOKUP, SHARED BY OPEN/DEPOSIT/WITHDRAW/TRANSFER -
004830*   CALLERS SET WS-Search-Number AND READ WS-Found-Sw/Bka-Idx
004840*   BACK OUT.  SEARCH ALL NEEDS THE TABLE NON-EMPTY, HENCE THE
004850*   ZERO-COUNT SHORT CIRCUIT BELOW.
004860     MOVE "N" TO WS-Found-Sw.
004870     IF WS-Account-Count = ZERO
004880         GO TO BB090-EXIT.
004890     SEARCH ALL WS-Account-Entry
004900         WHEN Act-Number(Bka-Idx) = WS-Search-Number
004910             MOVE "Y" TO WS-Found-Sw.
004920 BB090-EXIT.
004930     EXIT.
004940*
004950 AA090-REWRITE-ACCOUNT-MASTER.
004960*   TABLE IS IN KEY ORDER, SO THE WRITE PASS NATURALLY PRODUCES
004970*   AN ACCTMOUT THAT IS STILL SORTED ON Act-Number FOR TOMORROW'S
004980*   BK010 RUN AND FOR BK020 BEHIND IT.
004990     MOVE 1 TO WS-Out-Idx.
005000*   WS-Out-Idx RUNS 1 THROUGH WS-Account-Count, NOT Bka-Idx - THE
005010*   WRITE PASS IS A STRAIGHT TOP-TO-BOTTOM SWEEP, NOT A SEARCH.
005020     PERFORM AA091-WRITE-ONE-ACCOUNT THRU AA091-EXIT
005030         UNTIL WS-Out-Idx > WS-Account-Count.
005040*
005050 AA091-WRITE-ONE-ACCOUNT.
005060*   CLEAR THE RECORD AREA FIRST - MOVE CORRESPONDING ONLY TOUCHES
005070*   FIELDS THAT MATCH BY NAME, SO THE FILLER PADS NEED THE SPACES.
005080     MOVE SPACES TO PO-Account-Record.
005090     MOVE CORRESPONDING WS-Account-Entry(WS-Out-Idx)
005100         TO PO-Account-Record.
005110     WRITE PO-Account-Record.
005120     IF WS-Acctmout-Status NOT = "00"
005130         DISPLAY "BK010 ACCTMOUT WRITE ERROR - STATUS "
005140             WS-Acctmout-Status
005150         STOP RUN.
005160     ADD 1 TO WS-Out-Idx.
005170 AA091-EXIT.
005180     EXIT.
005190*
005200 AA099-CLOSE-FILES.
005210     CLOSE ACCT-MASTER-IN.
005220     CLOSE ACCT-MASTER-OUT.
005230     CLOSE ACCT-TXN-FILE.
005240     CLOSE RUN-CTL-FILE.
005250*   NO STATUS CHECK ON THE CLOSES - THE RUN IS FINISHED EITHER WAY
005260*   AND THE TOTALS LINE BELOW HAS ALREADY BEEN EARNED BY THIS POINT.
