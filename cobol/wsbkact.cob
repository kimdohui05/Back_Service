000010*******************************************
000020*                                          *
000030*  Record Definition For Demand Account   *
000040*           File                          *
000050*     Uses Act-Number as key              *
000060*******************************************
000070*  File size approx 123 bytes before packed-decimal compaction.
000080*
000090* FIELD WIDTHS LIFTED FROM THE ORIGINAL ACCOUNT OPENING FORM - MAY
000100* NEED CHANGING ONCE WE HAVE REAL VOLUMES.
000110*
000120* 11/11/25 pjf - Created - lifted from the old ledger card image.
000130* 19/11/25 pjf - Act-Last-Int-Set added - Act-Last-Int-Set is "N"
000140*                until the first hourly posting run sets it to "Y".
000150* 02/12/25 pjf - Spare filler trimmed back to 9, growth room is tight.
000152* 09/12/25 pjf - 88s added under Act-Last-Int-Set so bk020 can test
000154*                the condition by name instead of the raw letter.
000160 01  PY-Account-Record.
000165*   Act-Aid - account uuid, assigned when the account is opened
000170    03  Act-Aid                pic x(36).
000175*   Act-Uid - owning user uuid
000180    03  Act-Uid                pic x(36).
000185*   Act-Number - key field
000190    03  Act-Number             pic 9(12).
000200    03  Act-Password           pic 9(4).
000210    03  Act-Balance            pic s9(15)     comp-3.
000215*   Act-Last-Int-Date - ccyymmdd, last hourly post
000220    03  Act-Last-Int-Date      pic 9(8).
000230    03  Act-Last-Int-Date-R redefines Act-Last-Int-Date.
000240        05  Act-Last-Int-Ccyy  pic 9(4).
000250        05  Act-Last-Int-Mm    pic 9(2).
000260        05  Act-Last-Int-Dd    pic 9(2).
000265*   Act-Last-Int-Hour - 0-23
000270    03  Act-Last-Int-Hour      pic 9(2).
000275*   Act-Last-Int-Set - Y/N, N means never posted
000280    03  Act-Last-Int-Set       pic x.
000281        88  Act-Never-Posted   value "N".
000282        88  Act-Already-Posted value "Y".
000285*   filler - spare for growth
000290    03  filler                 pic x(9).
000300*
