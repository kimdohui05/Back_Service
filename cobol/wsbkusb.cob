000010* User table entry - one row per registered user, loaded from
000020* User-Master-In and searched with SEARCH ALL, same no-ISAM idiom
000030* as the account and savings tables in wsbkatb/wsbksvb.  Names match
000040* the Usr- fields on BK-User-Record, moved across with MOVE
000050* CORRESPONDING.
000060   05  Usr-Uid                 pic x(36).
000070   05  Usr-User-Id             pic x(15).
000080   05  Usr-Password            pic x(15).
000090   05  Usr-Name                pic x(4).
000100   05  Usr-Nickname            pic x(10).
000110   05  Usr-Phone-Number        pic x(11).
000120   05  Usr-Email               pic x(45).
000130*
