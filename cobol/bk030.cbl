000010*****************************************************************
000020*                                                                *
000030*                B K 0 3 0   -   SAVINGS SERVICE                 *
000040*          Instalment Savings Open / Deposit / Close            *
000050*                                                                *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*
000100 PROGRAM-ID.          BK030.
000110 AUTHOR.              J R PENFOLD.
000120 INSTALLATION.        PENFOLD TRUST SAVINGS BANK - EDP DEPT.
000130 DATE-WRITTEN.        11/20/85.
000140 DATE-COMPILED.
000150 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000160*
000170*    REMARKS.         MAINTAINS THE INSTALMENT SAVINGS MASTER
000180*                      AGAINST A STREAM OF OPEN/DEPOSIT/CLOSE
000190*                      TRANSACTIONS.  RUN AHEAD OF BK040 (THE
000200*                      NIGHTLY SAVINGS INTEREST/DECAY BATCH).
000210*
000220*    CALLED MODULES.  NONE.
000230*
000240*    FILES USED.      SAVMAST  - SAVINGS MASTER, INPUT
000250*                      SAVMOUT  - SAVINGS MASTER, REWRITTEN
000260*                      SAVTXN   - TRANSACTION STREAM, INPUT
000270*                      BKRUNCTL - RUN DATE/HOUR, INPUT
000280*
000290*    ERROR MESSAGES USED.
000300*                      BK021  SAVINGS ACCOUNT NOT FOUND
000310*                      BK022  BAD PASSWORD
000320*                      BK023  INVALID PERIOD-DAYS AT OPEN
000330*                      BK024  INVALID DAILY-DEPOSIT AT OPEN
000340*                      BK025  AMOUNT EXCEEDS DAILY-DEPOSIT CAP
000350*                      BK026  ALREADY DEPOSITED TODAY
000360*                      BK027  ACCOUNT NOT ACTIVE
000370*                      BK028  SAVINGS TABLE FULL
000380*                      BK029  BAD TRANSACTION CODE
000390*
000400*    CHANGES.
000410* 20/11/85 JRP     -   CREATED.
000420* 14/04/87 JRP     -   DAILY-DEPOSIT CAP TABLE ADDED, WAS A
000430*                      HARDCODED 030110/180130/365150 TEST.
000440* 30/08/90 WTK     -   CLOSE NOW REPORTS CANCELLED INTEREST, AUDIT
000450*                      WANTED IT ON THE CONSOLE LOG.       CR0834
000460* 09/02/94 JRP     -   PARTIAL DEPOSIT NO LONGER STAMPS THE DATE -
000470*                      WAS WRONGLY ARMING TOMORROW'S INTEREST ON
000480*                      A SHORT DEPOSIT, BRANCH COMPLAINT 94-02.
000490* 11/01/99 CDM     -   Y2K - LAST-DEPOSIT COMPARE NOW CCYYMMDD
000500*                      THROUGHOUT, NO WINDOWING NEEDED.   Y2K-0043
000510* 17/03/01 CDM     -   CLOSING AN ALREADY-CLOSED ACCOUNT REJECTED
000520*                      OUTRIGHT, USED TO JUST REWRITE IT AS-IS.
000530* 23/11/25 PJF     -   RECUT OVER THE NO-ISAM MASTER, SAME TABLE/
000540*                      SEARCH ALL TECHNIQUE AS BK010.      CR2511
000550* 09/12/25 PJF     -   WS-Found-Sw/WS-Ok-Sw GIVEN 88s, SAME AS
000560*                      BK010.                              CR2538
000570* 15/12/25 PJF     -   OPEN/READ/WRITE STATUS CHECKS ADDED, SAME
000580*                      GAP AS BK010 OF THE SAME DATE.      CR2541
000590*
000600 ENVIRONMENT DIVISION.
000610*
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.     IBM-370.
000640 OBJECT-COMPUTER.     IBM-370.
000650 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT SAV-MASTER-IN  ASSIGN TO SAVMAST
000700         ORGANIZATION IS SEQUENTIAL
000710         FILE STATUS IS WS-Savmast-Status.
000720     SELECT SAV-MASTER-OUT ASSIGN TO SAVMOUT
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS WS-Savmout-Status.
000750     SELECT SAV-TXN-FILE   ASSIGN TO SAVTXN
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-Savtxn-Status.
000780     SELECT RUN-CTL-FILE   ASSIGN TO BKRUNCTL
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-Runctl-Status.
000810*
000820 DATA DIVISION.
000830 FILE SECTION.
000840*
000850*   SAME COPYBOOK READ AND WRITTEN, ONE FIELD RENAMED SO BOTH
000860*   FD'S CAN BE OPEN TOGETHER UNDER ONE PROGRAM WITHOUT A
000870*   DUPLICATE-DATA-NAME COMPILE ERROR.
000880 FD  SAV-MASTER-IN
000890     LABEL RECORDS ARE STANDARD.
000900     COPY "wsbksav.cob".
000910*
000920 FD  SAV-MASTER-OUT
000930     LABEL RECORDS ARE STANDARD.
000940     COPY "wsbksav.cob"
000950        REPLACING ==BK-Savings-Record== BY ==BK-Savings-Out-Rec==.
000960*
000970 FD  SAV-TXN-FILE
000980     LABEL RECORDS ARE STANDARD.
000990     COPY "wsbksvt.cob".
001000*
001010 FD  RUN-CTL-FILE
001020     LABEL RECORDS ARE STANDARD.
001030     COPY "wsbkctl.cob".
001040*
001050 WORKING-STORAGE SECTION.
001060*
001070*   ONE STATUS FIELD PER SELECT ABOVE - ALL FOUR ARE NOW TESTED
001080*   AFTER EVERY OPEN/READ/WRITE, NONE ARE JUST DECORATION ANY MORE.
001090 77  WS-Savmast-Status        PIC X(2)   VALUE "00".
001100 77  WS-Savmout-Status        PIC X(2)   VALUE "00".
001110 77  WS-Savtxn-Status         PIC X(2)   VALUE "00".
001120 77  WS-Runctl-Status         PIC X(2)   VALUE "00".
001130 77  WS-Savmast-Eof           PIC X      VALUE "N".
001140 77  WS-Savtxn-Eof            PIC X      VALUE "N".
001150 77  WS-Found-Sw              PIC X      VALUE "N".
001160     88  WS-Found             VALUE "Y".
001170     88  WS-Not-Found         VALUE "N".
001180 77  WS-Ok-Sw                 PIC X      VALUE "N".
001190     88  WS-Ok                VALUE "Y".
001200     88  WS-Not-Ok            VALUE "N".
001210*
001220*   FILLED FROM BKRUNCTL AT AA015 BELOW - SEPARATE FROM THE COPYBOOK'S
001230*   OWN Ctl-Run-Date/Ctl-Run-Hour SO THE FD GOES OUT OF SCOPE CLEANLY
001240*   ONCE THE SINGLE RUN-CTL RECORD HAS BEEN READ.
001250 01  WS-Run-Control.
001260     03  WS-Run-Date           PIC 9(8)  COMP.
001270     03  WS-Run-Hour           PIC 9(2)  COMP.
001280     03  FILLER                PIC X(4).
001290*
001300*   THE WHOLE SAVINGS FILE, IN MEMORY, SORTED ON Sav-Acc-Number -
001310*   SAME 5000-ROW CEILING AS THE DEMAND ACCOUNT TABLE IN BK010.
001320 01  WS-Savings-Work.
001330     03  WS-Savings-Count      PIC 9(4)  COMP.
001340     03  WS-Savings-Entry OCCURS 1 TO 5000 TIMES
001350                 DEPENDING ON WS-Savings-Count
001360                 ASCENDING KEY Sav-Acc-Number
001370                 INDEXED BY Bks-Idx.
001380         COPY "wsbksvb.cob".
001390     03  FILLER                PIC X(4).
001400*
001410*   WS-Rate-Idx POINTS INTO THE RATE TABLE PULLED IN BELOW FROM
001420*   WSBKRAT, NOT INTO WS-Savings-Entry - KEPT SEPARATE SO IT IS
001430*   NEVER CONFUSED WITH Bks-Idx OR WS-From-Idx.
001440 01  WS-Work-Fields.
001450     03  WS-Search-Number       PIC 9(12) COMP.
001460     03  WS-From-Idx            PIC 9(4)  COMP.
001470     03  WS-Ins-Pos              PIC 9(4) COMP.
001480     03  WS-Shift-Idx             PIC 9(4) COMP.
001490     03  WS-Out-Idx                PIC 9(4) COMP.
001500     03  WS-Rate-Idx                 PIC 9(2) COMP.
001510     03  WS-Return-Amount               PIC S9(15) COMP-3.
001520     03  WS-Cancelled-Interest            PIC S9(15) COMP-3.
001530     03  WS-Txn-Read               PIC 9(7) COMP VALUE 0.
001540     03  WS-Txn-Applied            PIC 9(7) COMP VALUE 0.
001550     03  WS-Txn-Rejected           PIC 9(7) COMP VALUE 0.
001560     03  FILLER                    PIC X(4).
001570*
001580*   BK021-BK029 MIRROR THE ERROR-MESSAGES USED LIST IN THE ID
001590*   DIVISION ABOVE - KEEP BOTH IN STEP IF A NEW ONE IS ADDED.
001600 01  WS-Error-Messages.
001610     03  BK021  PIC X(40) VALUE "BK021 - SAVINGS ACCT NOT FOUND".
001620     03  BK022  PIC X(40) VALUE "BK022 - BAD PASSWORD".
001630     03  BK023  PIC X(40) VALUE "BK023 - INVALID PERIOD-DAYS".
001640     03  BK024  PIC X(40) VALUE "BK024 - INVALID DAILY-DEPOSIT".
001650     03  BK025  PIC X(40) VALUE "BK025 - AMOUNT EXCEEDS CAP".
001660     03  BK026  PIC X(40) VALUE "BK026 - ALREADY DEPOSITED TODAY".
001670     03  BK027  PIC X(40) VALUE "BK027 - ACCOUNT NOT ACTIVE".
001680     03  BK028  PIC X(40) VALUE "BK028 - SAVINGS TABLE FULL".
001690     03  BK029  PIC X(40) VALUE "BK029 - BAD TRANSACTION CODE".
001700     03  FILLER PIC X(4).
001710*
001720     COPY "wsbkrat.cob".
001730*
001740 PROCEDURE DIVISION.
001750*
001760 AA000-MAIN-LINE.
001770*   SAME SHAPE AS BK010 - SAVMAST LOADS INTO A SORTED TABLE SO
001780*   OPEN/DEPOSIT/CLOSE ALL WORK OFF WS-Savings-Entry, NOT ISAM.
001790*   ONLY THE TABLE IS EVER RECORD-LOCKED IN MEMORY - SAVMOUT IS
001800*   WRITTEN ONCE, FLAT, AFTER THE LAST TRANSACTION IS APPLIED.
001810     PERFORM AA005-OPEN-FILES.
001820     PERFORM AA010-LOAD-SAVINGS-TABLE.
001830     PERFORM AA015-LOAD-RUN-CONTROL.
001840     PERFORM AA020-READ-ONE-TXN.
001850     PERFORM AA030-PROCESS-ONE-TXN THRU AA030-EXIT
001860         UNTIL WS-Savtxn-Eof = "Y".
001870     PERFORM AA090-REWRITE-SAVINGS-MASTER.
001880     PERFORM AA099-CLOSE-FILES.
001890     DISPLAY "BK030 TXN READ     - " WS-Txn-Read.
001900     DISPLAY "BK030 TXN APPLIED  - " WS-Txn-Applied.
001910     DISPLAY "BK030 TXN REJECTED - " WS-Txn-Rejected.
001920     STOP RUN.
001930*
001940 AA005-OPEN-FILES.
001950*   ALL FOUR SELECTS OPENED TOGETHER UP FRONT - NONE OF THEM ARE
001960*   OPTIONAL, SO A BAD OPEN ON ANY ONE STOPS THE RUN BEFORE A SINGLE
001970*   TRANSACTION HAS BEEN READ.
001980     OPEN INPUT  SAV-MASTER-IN.
001990     IF WS-Savmast-Status NOT = "00"
002000         DISPLAY "BK030 SAVMAST OPEN ERROR - STATUS "
002010             WS-Savmast-Status
002020         STOP RUN.
002030     OPEN OUTPUT SAV-MASTER-OUT.
002040     IF WS-Savmout-Status NOT = "00"
002050         DISPLAY "BK030 SAVMOUT OPEN ERROR - STATUS "
002060             WS-Savmout-Status
002070         STOP RUN.
002080     OPEN INPUT  SAV-TXN-FILE.
002090*    SAVTXN IS LINE SEQUENTIAL, NOT SEQUENTIAL LIKE SAVMAST - IT IS
002100*    BUILT BY THE BRANCH CAPTURE JOB, NOT BY AN EARLIER BK PROGRAM.
002110     IF WS-Savtxn-Status NOT = "00"
002120         DISPLAY "BK030 SAVTXN OPEN ERROR - STATUS "
002130             WS-Savtxn-Status
002140         STOP RUN.
002150     OPEN INPUT  RUN-CTL-FILE.
002160     IF WS-Runctl-Status NOT = "00"
002170         DISPLAY "BK030 BKRUNCTL OPEN ERROR - STATUS "
002180             WS-Runctl-Status
002190         STOP RUN.
002200*
002210 AA010-LOAD-SAVINGS-TABLE.
002220*   SAVMAST ARRIVES SORTED ON Sav-Acc-Number, SO THE TABLE LOADS
002230*   IN KEY ORDER AND SEARCH ALL BELOW NEEDS NO SORT STEP OF ITS
002240*   OWN.
002250     MOVE ZERO TO WS-Savings-Count.
002260     READ SAV-MASTER-IN
002270         AT END MOVE "Y" TO WS-Savmast-Eof.
002280     IF WS-Savmast-Status NOT = "00" AND WS-Savmast-Status NOT = "10"
002290         DISPLAY "BK030 SAVMAST READ ERROR - STATUS "
002300             WS-Savmast-Status
002310         STOP RUN.
002320     PERFORM AA011-STORE-ONE-SAVINGS THRU AA011-EXIT
002330         UNTIL WS-Savmast-Eof = "Y".
002340*
002350 AA011-STORE-ONE-SAVINGS.
002360*   SAME 5000-ROW CEILING AS THE DEMAND TABLE IN BK010 - AN
002370*   OVERFLOW ROW IS DROPPED, NOT ABENDED.
002380     IF WS-Savings-Count >= 5000
002390         DISPLAY BK028
002400         GO TO AA011-EXIT.
002410     ADD 1 TO WS-Savings-Count.
002420     MOVE CORRESPONDING BK-Savings-Record
002430         TO WS-Savings-Entry(WS-Savings-Count).
002440*    CORRESPONDING RELIES ON THE FIELD NAMES IN WSBKSVB MATCHING
002450*    WSBKSAV EXACTLY - A RENAME ON EITHER COPYBOOK NEEDS BOTH EDITED.
002460     READ SAV-MASTER-IN
002470         AT END MOVE "Y" TO WS-Savmast-Eof.
002480     IF WS-Savmast-Status NOT = "00" AND WS-Savmast-Status NOT = "10"
002490         DISPLAY "BK030 SAVMAST READ ERROR - STATUS "
002500             WS-Savmast-Status
002510         STOP RUN.
002520 AA011-EXIT.
002530     EXIT.
002540*
002550 AA015-LOAD-RUN-CONTROL.
002560*   SAME SCHEDULER-STAMP FALLBACK AS BK010/BK020 - A MISSING
002570*   BKRUNCTL LEAVES THE RUN DATE/HOUR AT ZERO RATHER THAN ABENDING.
002580     READ RUN-CTL-FILE
002590         AT END MOVE ZERO TO Ctl-Run-Date Ctl-Run-Hour.
002600*    A ZERO RUN DATE SHOWS UP OBVIOUSLY IN THE BB920/BB930 DATE
002610*    COMPARES IF BKRUNCTL IS EVER MISSING - NOT SILENT.
002620     IF WS-Runctl-Status NOT = "00" AND WS-Runctl-Status NOT = "10"
002630         DISPLAY "BK030 BKRUNCTL READ ERROR - STATUS "
002640             WS-Runctl-Status
002650         STOP RUN.
002660     MOVE Ctl-Run-Date TO WS-Run-Date.
002670     MOVE Ctl-Run-Hour TO WS-Run-Hour.
002680*
002690 AA020-READ-ONE-TXN.
002700*   CALLED ONCE TO PRIME THE LOOP FROM AA000, THEN AGAIN AT THE
002710*   TAIL OF EVERY AA030 - THE SAME PARAGRAPH BOTH TIMES.
002720     READ SAV-TXN-FILE
002730         AT END MOVE "Y" TO WS-Savtxn-Eof.
002740     IF WS-Savtxn-Status NOT = "00" AND WS-Savtxn-Status NOT = "10"
002750         DISPLAY "BK030 SAVTXN READ ERROR - STATUS "
002760             WS-Savtxn-Status
002770         STOP RUN.
002780     IF WS-Savtxn-Eof NOT = "Y"
002790         ADD 1 TO WS-Txn-Read.
002800*
002810*   WS-Txn-Read ONLY COUNTS REAL RECORDS, NOT THE EOF READ ITSELF -
002820*   SAME CONVENTION AS BK010'S TOTALS LINE.
002830 AA030-PROCESS-ONE-TXN.
002840*   O/D/C ARE THE ONLY LIVE SAVINGS TRANSACTION CODES - THERE IS
002850*   NO TRANSFER ON AN INSTALMENT SAVINGS ACCOUNT.
002860     EVALUATE Txn-Code
002870         WHEN "O"  PERFORM BB010-DO-OPEN    THRU BB010-EXIT
002880         WHEN "D"  PERFORM BB020-DO-DEPOSIT THRU BB020-EXIT
002890         WHEN "C"  PERFORM BB030-DO-CLOSE   THRU BB030-EXIT
002900         WHEN OTHER
002910             DISPLAY BK029 " " Txn-Code
002920             ADD 1 TO WS-Txn-Rejected
002930     END-EVALUATE.
002940*    NEXT TXN IS ALWAYS PULLED HERE, NOT AT THE TOP OF THE LOOP -
002950*    KEEPS THE READ-AHEAD WITH THE PARAGRAPH THAT JUST CONSUMED ONE.
002960     PERFORM AA020-READ-ONE-TXN.
002970 AA030-EXIT.
002980     EXIT.
002990*
003000 BB010-DO-OPEN.
003010*   DUPLICATE ACCOUNT NUMBER, FULL TABLE, OR A BAD PERIOD/DAILY-
003020*   DEPOSIT COMBINATION ALL REJECT THE OPEN OUTRIGHT BEFORE ANY
003030*   ROW IS INSERTED.
003040     MOVE Txn-Acc-Number TO WS-Search-Number.
003050     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
003060     IF WS-Found
003070         DISPLAY BK021 " OPEN ALREADY EXISTS " Txn-Acc-Number
003080         ADD 1 TO WS-Txn-Rejected
003090         GO TO BB010-EXIT.
003100     IF WS-Savings-Count >= 5000
003110         DISPLAY BK028
003120         ADD 1 TO WS-Txn-Rejected
003130         GO TO BB010-EXIT.
003140*    THE DUPLICATE AND FULL-TABLE CHECKS COME BEFORE BB910 ON
003150*    PURPOSE - NO SENSE VALIDATING THE RATE ON AN OPEN THAT IS
003160*    GOING TO BE REJECTED ANYWAY.
003170     PERFORM BB910-EDIT-OPEN THRU BB910-EXIT.
003180     IF WS-Not-Ok
003190         ADD 1 TO WS-Txn-Rejected
003200         GO TO BB010-EXIT.
003210*   SAME SHIFT-UP INSERT AS BK010 - FIND WHERE THE KEY BELONGS,
003220*   SLIDE THE TABLE UP BY ONE, THEN POPULATE THE FRESH ROW.
003230     PERFORM BB095-FIND-INSERT-POS THRU BB095-EXIT.
003240     PERFORM BB096-OPEN-SHIFT-UP THRU BB096-EXIT
003250         VARYING WS-Shift-Idx FROM WS-Savings-Count BY -1
003260         UNTIL WS-Shift-Idx < WS-Ins-Pos.
003270     ADD 1 TO WS-Savings-Count.
003280     MOVE Txn-Acc-Number       TO Sav-Acc-Number(WS-Ins-Pos).
003290     MOVE Txn-Open-Sid         TO Sav-Sid(WS-Ins-Pos).
003300     MOVE Txn-Open-Uid         TO Sav-Uid(WS-Ins-Pos).
003310     MOVE Txn-Open-Password    TO Sav-Acc-Password(WS-Ins-Pos).
003320*   RATE IS LOOKED UP BY PERIOD IN BB910 AND CARRIED TWICE - ONE
003330*   COPY IS THE OPENING RATE FOR THE LIFE OF THE RECORD, THE
003340*   OTHER IS THE CURRENT RATE BK040 STEPS DOWN AS THE TERM AGES.
003350     MOVE Bkp-Open-Rate(WS-Rate-Idx) TO Sav-Rate(WS-Ins-Pos).
003360     MOVE Bkp-Open-Rate(WS-Rate-Idx) TO
003370         Sav-Current-Rate(WS-Ins-Pos).
003380     MOVE WS-Run-Date          TO Sav-Start-Date(WS-Ins-Pos).
003390     MOVE "ACTIVE"              TO Sav-Status(WS-Ins-Pos).
003400     MOVE ZERO                 TO Sav-Balance(WS-Ins-Pos).
003410     MOVE ZERO                 TO Sav-Principal(WS-Ins-Pos).
003420     MOVE Txn-Open-Period      TO Sav-Period-Days(WS-Ins-Pos).
003430     MOVE Txn-Open-Daily-Dep   TO Sav-Daily-Deposit(WS-Ins-Pos).
003440     MOVE ZERO               TO Sav-Last-Deposit-Date(WS-Ins-Pos).
003450     MOVE "N"                 TO Sav-Last-Deposit-Set(WS-Ins-Pos).
003460     ADD 1 TO WS-Txn-Applied.
003470 BB010-EXIT.
003480     EXIT.
003490*
003500 BB910-EDIT-OPEN.
003510*   THE PERIOD-DAYS AND DAILY-DEPOSIT ON THE OPEN TRANSACTION
003520*   MUST BOTH MATCH AN ENTRY ON THE RATE/CAP TABLE IN WSBKRAT -
003530*   THESE TABLES ARE MAINTAINED OUTSIDE THIS PROGRAM, SEE THE
003540*   RATE TABLE'S OWN CHANGE LOG.
003550     MOVE "N" TO WS-Ok-Sw.
003560     SEARCH ALL Bkp-Entry
003570         WHEN Bkp-Period-Days(Bkp-Idx) = Txn-Open-Period
003580             SET WS-Rate-Idx TO Bkp-Idx
003590             MOVE "Y" TO WS-Ok-Sw.
003600     IF WS-Not-Ok
003610         DISPLAY BK023 " " Txn-Open-Period
003620         GO TO BB910-EXIT.
003630*    WS-Rate-Idx IS ALREADY SET FROM THE SEARCH ABOVE - THIS SECOND
003640*    SEARCH ONLY VALIDATES THE DAILY-DEPOSIT CAP, IT DOES NOT TOUCH
003650*    WS-Rate-Idx AGAIN.
003660     MOVE "N" TO WS-Ok-Sw.
003670     SEARCH ALL Bkd-Entry
003680         WHEN Bkd-Amount(Bkd-Idx) = Txn-Open-Daily-Dep
003690             MOVE "Y" TO WS-Ok-Sw.
003700     IF WS-Not-Ok
003710         DISPLAY BK024 " " Txn-Open-Daily-Dep.
003720 BB910-EXIT.
003730     EXIT.
003740*
003750 BB095-FIND-INSERT-POS.
003760*   SAME DEFAULT-TO-THE-END LOGIC AS BK010'S BB095 - BB097 ONLY
003770*   OVERRIDES WS-Ins-Pos IF IT FINDS A HIGHER KEY ALREADY LOADED.
003780     MOVE WS-Savings-Count TO WS-Ins-Pos.
003790     ADD 1 TO WS-Ins-Pos.
003800     IF WS-Savings-Count = ZERO
003810         GO TO BB095-EXIT.
003820     PERFORM BB097-SCAN-INSERT-POS THRU BB097-EXIT
003830         VARYING WS-Shift-Idx FROM 1 BY 1
003840         UNTIL WS-Shift-Idx > WS-Savings-Count.
003850*    WS-Shift-Idx DOUBLES AS THE SCAN CURSOR HERE AND AS THE SLIDE
003860*    CURSOR IN BB096 BELOW - BOTH USES ARE SEQUENTIAL, NEVER NESTED.
003870 BB095-EXIT.
003880     EXIT.
003890*
003900 BB097-SCAN-INSERT-POS.
003910*   FIRST ROW WITH A HIGHER KEY IS THE INSERT POINT - DRIVING THE
003920*   INDEX PAST WS-Savings-Count STOPS THE VARYING LOOP EARLY.
003930     IF Sav-Acc-Number(WS-Shift-Idx) > Txn-Acc-Number
003940         MOVE WS-Shift-Idx TO WS-Ins-Pos
003950         MOVE WS-Savings-Count TO WS-Shift-Idx
003960         ADD  1 TO WS-Shift-Idx.
003970 BB097-EXIT.
003980     EXIT.
003990*
004000 BB096-OPEN-SHIFT-UP.
004010*   ONE-ROW SLIDE, CALLED BOTTOM-UP SO A ROW NEVER GETS
004020*   OVERWRITTEN BEFORE IT HAS BEEN COPIED UP ONE SLOT.
004030     MOVE WS-Savings-Entry(WS-Shift-Idx)
004040         TO WS-Savings-Entry(WS-Shift-Idx + 1).
004050*    A WHOLE-ROW MOVE, NOT MOVE CORRESPONDING - THE TABLE ENTRY IS
004060*    ALWAYS SHAPED LIKE ITSELF, SO THE GROUP MOVE IS SAFE AND FAST.
004070 BB096-EXIT.
004080     EXIT.
004090*
004100 BB020-DO-DEPOSIT.
004110*   BALANCE AND PRINCIPAL BOTH MOVE ON A DEPOSIT - PRINCIPAL IS
004120*   WHAT GETS RETURNED ON AN EARLY CLOSE, BALANCE INCLUDES ANY
004130*   INTEREST BK040 HAS CREDITED SINCE.
004140     MOVE Txn-Acc-Number TO WS-Search-Number.
004150     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
004160     IF WS-Not-Found
004170         DISPLAY BK021 " " Txn-Acc-Number
004180         ADD 1 TO WS-Txn-Rejected
004190         GO TO BB020-EXIT.
004200     MOVE Bks-Idx TO WS-From-Idx.
004210     PERFORM BB920-EDIT-DEPOSIT THRU BB920-EXIT.
004220     IF WS-Not-Ok
004230         ADD 1 TO WS-Txn-Rejected
004240         GO TO BB020-EXIT.
004250     ADD Txn-Dep-Amount TO Sav-Balance(WS-From-Idx).
004260     ADD Txn-Dep-Amount TO Sav-Principal(WS-From-Idx).
004270*   ONLY A FULL DAILY-DEPOSIT ARMS THE "ALREADY DEPOSITED TODAY"
004280*   CHECK - A SHORT, PARTIAL DEPOSIT DOES NOT STOP A TOP-UP LATER
004290*   THE SAME DAY (BRANCH COMPLAINT 94-02).
004300     IF Txn-Dep-Amount NOT < Sav-Daily-Deposit(WS-From-Idx)
004310         MOVE WS-Run-Date TO Sav-Last-Deposit-Date(WS-From-Idx)
004320         MOVE "Y"          TO Sav-Last-Deposit-Set(WS-From-Idx).
004330     ADD 1 TO WS-Txn-Applied.
004340 BB020-EXIT.
004350     EXIT.
004360*
004370 BB920-EDIT-DEPOSIT.
004380*   ACCOUNT MUST BE ACTIVE, THE DEPOSIT MUST NOT EXCEED THE
004390*   DAILY CAP SET AT OPEN, AND A FULL DEPOSIT CANNOT BE TAKEN
004400*   TWICE ON THE SAME RUN DATE.
004410     MOVE "Y" TO WS-Ok-Sw.
004420     IF NOT Sav-Is-Active(WS-From-Idx)
004430         DISPLAY BK027 " " Txn-Acc-Number
004440         MOVE "N" TO WS-Ok-Sw
004450         GO TO BB920-EXIT.
004460     IF Txn-Dep-Amount > Sav-Daily-Deposit(WS-From-Idx)
004470         DISPLAY BK025 " " Txn-Acc-Number
004480         MOVE "N" TO WS-Ok-Sw
004490         GO TO BB920-EXIT.
004500     IF Sav-Deposit-Flag-Set(WS-From-Idx)
004510         AND Sav-Last-Deposit-Date(WS-From-Idx) = WS-Run-Date
004520             DISPLAY BK026 " " Txn-Acc-Number
004530             MOVE "N" TO WS-Ok-Sw.
004540*    SEQUENCE MATTERS - THE DUPLICATE-DEPOSIT CHECK RUNS LAST SO THE
004550*    CAP CHECK ABOVE ALWAYS REJECTS AN OVERSIZE AMOUNT FIRST, EVEN ON
004560*    A SECOND ATTEMPT THE SAME DAY.
004570 BB920-EXIT.
004580     EXIT.
004590*
004600 BB030-DO-CLOSE.
004610*   CLOSE RETURNS PRINCIPAL ONLY - ANYTHING THE BALANCE HAS
004620*   EARNED OVER PRINCIPAL IS CANCELLED INTEREST, REPORTED ON THE
004630*   CONSOLE LOG FOR AUDIT PER CR0834, NOT PAID OUT.
004640     MOVE Txn-Acc-Number TO WS-Search-Number.
004650     PERFORM BB090-FIND-BY-NUMBER THRU BB090-EXIT.
004660     IF WS-Not-Found
004670         DISPLAY BK021 " " Txn-Acc-Number
004680         ADD 1 TO WS-Txn-Rejected
004690         GO TO BB030-EXIT.
004700     MOVE Bks-Idx TO WS-From-Idx.
004710     PERFORM BB930-EDIT-CLOSE THRU BB930-EXIT.
004720     IF WS-Not-Ok
004730         ADD 1 TO WS-Txn-Rejected
004740         GO TO BB030-EXIT.
004750*    CANCELLED INTEREST IS A CONSOLE FIGURE ONLY - NO FIELD ON THE
004760*    OUTPUT RECORD CARRIES IT, THE REWRITTEN ROW JUST SHOWS "CLOSED".
004770     MOVE Sav-Principal(WS-From-Idx) TO WS-Return-Amount.
004780     COMPUTE WS-Cancelled-Interest =
004790         Sav-Balance(WS-From-Idx) - Sav-Principal(WS-From-Idx).
004800     MOVE "CLOSED" TO Sav-Status(WS-From-Idx).
004810     DISPLAY "BK030 CLOSE " Txn-Acc-Number
004820         " RETURNED "  WS-Return-Amount
004830         " CANCELLED " WS-Cancelled-Interest.
004840     ADD 1 TO WS-Txn-Applied.
004850 BB030-EXIT.
004860     EXIT.
004870*
004880 BB930-EDIT-CLOSE.
004890*    PASSWORD CHECKED BEFORE THE ALREADY-CLOSED CHECK - A CLOSED
004900*    ACCOUNT SHOULD NOT LEAK ITS STATUS TO SOMEONE WHO DOES NOT
004910*    KNOW THE PASSWORD EITHER.
004920     MOVE "Y" TO WS-Ok-Sw.
004930     IF Txn-Cls-Password NOT = Sav-Acc-Password(WS-From-Idx)
004940         DISPLAY BK022 " " Txn-Acc-Number
004950         MOVE "N" TO WS-Ok-Sw
004960         GO TO BB930-EXIT.
004970     IF Sav-Is-Closed(WS-From-Idx)
004980         DISPLAY BK027 " ALREADY CLOSED " Txn-Acc-Number
004990         MOVE "N" TO WS-Ok-Sw.
005000 BB930-EXIT.
005010     EXIT.
005020*
005030 BB090-FIND-BY-NUMBER.
005040*   SAME PATTERN AS BK010'S LOOKUP - CALLER SETS WS-Search-Number
005050*   AND READS WS-Found-Sw/Bks-Idx BACK.
005060     MOVE "N" TO WS-Found-Sw.
005070     IF WS-Savings-Count = ZERO
005080         GO TO BB090-EXIT.
005090     SEARCH ALL WS-Savings-Entry
005100         WHEN Sav-Acc-Number(Bks-Idx) = WS-Search-Number
005110             MOVE "Y" TO WS-Found-Sw.
005120*    Bks-Idx IS LEFT POINTING AT THE MATCHED ROW ON A HIT - THE
005130*    CALLER COPIES IT TO WS-From-Idx BEFORE THE NEXT SEARCH ALL
005140*    CAN OVERWRITE IT.
005150 BB090-EXIT.
005160     EXIT.
005170*
005180 AA090-REWRITE-SAVINGS-MASTER.
005190*   TABLE IS STILL IN KEY ORDER, SO SAVMOUT COMES OUT SORTED ON
005200*   Sav-Acc-Number FOR TOMORROW'S BK030 AND FOR BK040 BEHIND IT.
005210     MOVE 1 TO WS-Out-Idx.
005220     PERFORM AA091-WRITE-ONE-SAVINGS THRU AA091-EXIT
005230         UNTIL WS-Out-Idx > WS-Savings-Count.
005240*
005250*   A DROPPED OPEN (BB010 AT THE 5000-ROW CEILING) NEVER REACHED
005260*   THE TABLE, SO NOTHING TO REWRITE FOR IT ONE WAY OR THE OTHER.
005270 AA091-WRITE-ONE-SAVINGS.
005280*   SPACES FIRST, SAME REASON AS BK010'S AA091 - MOVE CORRESPONDING
005290*   ONLY TOUCHES MATCHING FIELD NAMES, THE FILLER PADS NEED BLANKS.
005300     MOVE SPACES TO BK-Savings-Out-Rec.
005310     MOVE CORRESPONDING WS-Savings-Entry(WS-Out-Idx)
005320         TO BK-Savings-Out-Rec.
005330     WRITE BK-Savings-Out-Rec.
005340     IF WS-Savmout-Status NOT = "00"
005350         DISPLAY "BK030 SAVMOUT WRITE ERROR - STATUS "
005360             WS-Savmout-Status
005370         STOP RUN.
005380     ADD 1 TO WS-Out-Idx.
005390 AA091-EXIT.
005400     EXIT.
005410*
005420 AA099-CLOSE-FILES.
005430*   CLOSE ORDER FOLLOWS THE OPEN ORDER IN AA005 - NOT THAT IT
005440*   MATTERS FOR SEQUENTIAL FILES, JUST A HABIT WORTH KEEPING.
005450     CLOSE SAV-MASTER-IN.
005460     CLOSE SAV-MASTER-OUT.
005470     CLOSE SAV-TXN-FILE.
005480     CLOSE RUN-CTL-FILE.
005490*   NO STATUS CHECK HERE - SAME AS BK010/BK020, THE MASTER IS
005500*   ALREADY SPILLED AND THE TOTALS LINE ALREADY EARNED.
