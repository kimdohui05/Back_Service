000010*****************************************************************
000020*                                                                *
000030*            B K 0 4 0   -   SAVINGS INTEREST SCHEDULER         *
000040*         Daily Savings Interest Credit / Rate Decay Run        *
000050*                                                                *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*
000100 PROGRAM-ID.          BK040.
000110 AUTHOR.              J R PENFOLD.
000120 INSTALLATION.        PENFOLD TRUST SAVINGS BANK - EDP DEPT.
000130 DATE-WRITTEN.        11/22/85.
000140 DATE-COMPILED.
000150 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000160*
000170*    REMARKS.         NIGHTLY SAVINGS MASTER PASS.  ACCOUNTS THAT
000180*                      MADE A FULL DEPOSIT YESTERDAY GET INTEREST
000190*                      CREDITED ON PASS A, EVERYONE ELSE STILL
000200*                      ACTIVE HAS CURRENT-RATE DECAYED ON PASS B.
000210*                      RUN ONCE DAILY AT MIDNIGHT CUT-OFF, AFTER
000220*                      BK030 HAS APPLIED THE DAY'S SAVINGS TXNS.
000230*
000240*    CALLED MODULES.  NONE.
000250*
000260*    FILES USED.      SAVMAST  - SAVINGS MASTER, INPUT
000270*                      SAVMOUT  - SAVINGS MASTER, REWRITTEN
000280*                      BKRUNCTL - RUN DATE, INPUT
000290*                      SAVRPT   - SAVINGS POSTING REPORT, OUTPUT
000300*
000310*    CHANGES.
000320* 22/11/85 JRP     -   CREATED.
000330* 19/05/88 JRP     -   DECAY FLOORED AT ZERO, WAS GOING NEGATIVE
000340*                      ON LONG-DORMANT 365-DAY ACCOUNTS.
000350* 14/02/92 WTK     -   MATURE ACCOUNTS EXCLUDED FROM BOTH PASSES,
000360*                      ONLY ACTIVE PARTICIPATES.            CR1201
000370* 11/01/99 CDM     -   Y2K - YESTERDAY CALC NOW CCYYMMDD THROUGH,
000380*                      CENTURY ROLLBACK (31/12/1999) CHECKED BY
000390*                      HAND AHEAD OF THE ROLLOVER.          Y2K-0044
000400* 30/06/03 CDM     -   LEAP-YEAR ROLLBACK (01/03 TO 29/02) FIXED,
000410*                      WAS LANDING ON 28/02 IN LEAP YEARS.
000420* 25/11/25 PJF     -   RECUT OVER THE NO-ISAM MASTER, SINGLE-PASS
000430*                      SEQUENTIAL SCAN, NO TABLE NEEDED - NEITHER
000440*                      PASS LOOKS AN ACCOUNT UP BY NUMBER.  CR2511
000450* 09/12/25 PJF     -   WS-Leap-Sw/WS-Found-Sw GIVEN 88s, AND THE
000460*                      SAV-STATUS/LAST-DEPOSIT TESTS NOW READ OFF
000470*                      WSBKSAV'S CONDITION-NAMES.            CR2538
000480* 15/12/25 PJF     -   BB010 WAS SKIPPING WS-Accts-Credited WHEN
000490*                      THE COMPUTED INTEREST ROUNDED TO ZERO -
000500*                      ACCOUNT WAS CREDITED (WITH NOTHING) AND
000510*                      SHOULD STILL COUNT.  OPEN/READ/WRITE STATUS
000520*                      CHECKS ALSO ADDED, SAME GAP AS BK010.  CR2541
000530*
000540 ENVIRONMENT DIVISION.
000550*
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.     IBM-370.
000580 OBJECT-COMPUTER.     IBM-370.
000590 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*   SAVMAST IS READ IN, SAVMOUT IS THE SAME RECORD WRITTEN BACK
000640*   OUT WITH THE NIGHT'S INTEREST/DECAY APPLIED - BK040 NEVER
000650*   UPDATES SAVMAST IN PLACE, THE OPERATOR RENAMES SAVMOUT OVER IT
000660*   AFTER THE RUN THE SAME WAY BK010/BK020/BK030 HAND OFF THEIRS.
000670     SELECT SAV-MASTER-IN  ASSIGN TO SAVMAST
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS WS-Savmast-Status.
000700     SELECT SAV-MASTER-OUT ASSIGN TO SAVMOUT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-Savmout-Status.
000730     SELECT RUN-CTL-FILE   ASSIGN TO BKRUNCTL
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-Runctl-Status.
000760     SELECT SAV-RPT-FILE   ASSIGN TO SAVRPT
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-Savrpt-Status.
000790*
000800 DATA DIVISION.
000810 FILE SECTION.
000820*
000830 FD  SAV-MASTER-IN
000840     LABEL RECORDS ARE STANDARD.
000850     COPY "wsbksav.cob".
000860*
000870 FD  SAV-MASTER-OUT
000880     LABEL RECORDS ARE STANDARD.
000890     COPY "wsbksav.cob"
000900        REPLACING ==BK-Savings-Record== BY ==BK-Savings-Out-Rec==.
000910*
000920 FD  RUN-CTL-FILE
000930     LABEL RECORDS ARE STANDARD.
000940     COPY "wsbkctl.cob".
000950*
000960 FD  SAV-RPT-FILE
000970     LABEL RECORDS ARE STANDARD.
000980*   ONE-LINE-PER-RUN SUMMARY, NOT A DETAIL REPORT - THE DETAIL IS
000990*   THE SAVMOUT FILE ITSELF, THIS IS JUST WHAT THE OPERATOR READS
001000*   OFF THE CONSOLE LISTING TO CONFIRM THE RUN WENT CLEAN.
001010 01  SAVRPT-Line.
001020     03  Rpt-Run-Date          PIC 9(8).
001030     03  FILLER                PIC X(6).
001040     03  Rpt-Credited-Tag      PIC X(10)  VALUE "CREDITED: ".
001050     03  Rpt-Credited          PIC ZZZZZZZZZ9.
001060     03  FILLER                PIC X(1).
001070     03  Rpt-Interest-Tag      PIC X(10)  VALUE "INTEREST: ".
001080     03  Rpt-Interest          PIC -(14)9.
001090     03  FILLER                PIC X(1).
001100     03  Rpt-Decreased-Tag     PIC X(11)  VALUE "DECREASED: ".
001110     03  Rpt-Decreased         PIC ZZZZZZZZZ9.
001120     03  FILLER                PIC X(5).
001130*
001140 WORKING-STORAGE SECTION.
001150*
001160*   ALL FOUR STATUS FIELDS BELOW ARE NOW TESTED AFTER EVERY OPEN,
001170*   READ, AND WRITE - THEY WERE SAT ON THE SELECTS FOR YEARS WITHOUT
001180*   A SINGLE IF AGAINST THEM.  SEE CR2541.
001190 77  WS-Savmast-Status        PIC X(2)   VALUE "00".
001200 77  WS-Savmout-Status        PIC X(2)   VALUE "00".
001210 77  WS-Runctl-Status         PIC X(2)   VALUE "00".
001220 77  WS-Savrpt-Status         PIC X(2)   VALUE "00".
001230 77  WS-Savmast-Eof           PIC X      VALUE "N".
001240*
001250*   BK040 NEVER SEARCHES THE SAVINGS MASTER - IT IS A STRAIGHT
001260*   SEQUENTIAL SAVMAST-IN/SAVMAST-OUT PASS, SO NO WS-Savings-Entry
001270*   TABLE IS NEEDED LIKE IN BK030.
001280 01  WS-Run-Control.
001290     03  WS-Run-Date           PIC 9(8)  COMP.
001300     03  FILLER                PIC X(4).
001310*
001320 01  WS-Yesterday-Calc.
001330     03  WS-Yesterday          PIC 9(8).
001340     03  WS-Yesterday-R REDEFINES WS-Yesterday.
001350         05  WS-Yes-Ccyy       PIC 9(4).
001360         05  WS-Yes-Mm         PIC 9(2).
001370         05  WS-Yes-Dd         PIC 9(2).
001380     03  WS-Div4               PIC 9(4)  COMP.
001390     03  WS-Rem4               PIC 9(4)  COMP.
001400     03  WS-Div100             PIC 9(4)  COMP.
001410     03  WS-Rem100             PIC 9(4)  COMP.
001420     03  WS-Div400             PIC 9(4)  COMP.
001430     03  WS-Rem400             PIC 9(4)  COMP.
001440     03  WS-Leap-Sw            PIC X.
001450         88  WS-Leap-Year      VALUE "Y".
001460         88  WS-Not-Leap-Year  VALUE "N".
001470     03  FILLER                PIC X(4).
001480*
001490*   THE FOUR DIV/REM PAIRS BELOW ARE THE LEAP-YEAR ARITHMETIC FROM
001500*   BB091 - KEPT HERE RATHER THAN AS 77-LEVELS SO THEY TRAVEL AS
001510*   ONE GROUP WITH THE REST OF THE YESTERDAY CALCULATION.
001520 01  WS-Days-In-Month-Values.
001530     03  FILLER  PIC 9(2) VALUE 31.
001540     03  FILLER  PIC 9(2) VALUE 28.
001550     03  FILLER  PIC 9(2) VALUE 31.
001560     03  FILLER  PIC 9(2) VALUE 30.
001570     03  FILLER  PIC 9(2) VALUE 31.
001580     03  FILLER  PIC 9(2) VALUE 30.
001590     03  FILLER  PIC 9(2) VALUE 31.
001600     03  FILLER  PIC 9(2) VALUE 31.
001610     03  FILLER  PIC 9(2) VALUE 30.
001620     03  FILLER  PIC 9(2) VALUE 31.
001630     03  FILLER  PIC 9(2) VALUE 30.
001640     03  FILLER  PIC 9(2) VALUE 31.
001650 01  WS-Days-In-Month-Table REDEFINES WS-Days-In-Month-Values.
001660     03  Wdm-Days OCCURS 12 TIMES
001670                   INDEXED BY Wdm-Idx
001680                   PIC 9(2).
001690*
001700 01  WS-Calc-Fields.
001710*   WS-Interest-Raw CARRIES THE RATE*BALANCE PRODUCT BEFORE THE
001720*   DIVIDE BY 100 - SIZED WIDE SO A LARGE BALANCE AT THE TOP RATE
001730*   NEVER OVERFLOWS ON A COMP-3 MULTIPLY.
001740     03  WS-Interest-Raw       PIC S9(15)V9(9) COMP-3.
001750     03  WS-Interest-Calc      PIC S9(15)      COMP-3.
001760     03  WS-Decrease           PIC 9(2)V99.
001770     03  WS-New-Rate           PIC S9(2)V99    COMP-3.
001780     03  WS-Rate-Idx           PIC 9(2)        COMP.
001790     03  WS-Found-Sw           PIC X.
001800         88  WS-Found          VALUE "Y".
001810         88  WS-Not-Found      VALUE "N".
001820     03  FILLER                PIC X(4).
001830*
001840 01  WS-Totals.
001850*   THESE THREE ACCUMULATE ACROSS THE WHOLE SAVMAST PASS AND ONLY
001860*   GET PRINTED ONCE, AT AA080, AFTER THE LAST RECORD IS WRITTEN.
001870     03  WS-Accts-Credited     PIC 9(7)  COMP VALUE 0.
001880     03  WS-Rates-Decreased    PIC 9(7)  COMP VALUE 0.
001890     03  WS-Total-Interest     PIC S9(15)   COMP-3 VALUE 0.
001900     03  FILLER                PIC X(4).
001910*   THE RATE/DECAY-STEP TABLE IS A SHARED COPYBOOK, NOT BUILT HERE -
001920*   IT LOADS THE SAME PERIOD/STEP PAIRS BK030 LOADS AT ITS OWN
001930*   OPEN, SO A RATE CHANGE IS MADE ONCE AND BOTH PROGRAMS SEE IT.
001940     COPY "wsbkrat.cob".
001950*
001960 PROCEDURE DIVISION.
001970*
001980 AA000-MAIN-LINE.
001990*   ONE SEQUENTIAL PASS OVER SAVMAST - EVERY ACTIVE ACCOUNT GETS
002000*   EITHER BB010 (CREDITED) OR BB020 (DECAYED), NEVER BOTH, NEVER
002010*   NEITHER.
002020     PERFORM AA005-OPEN-FILES.
002030     PERFORM AA015-LOAD-RUN-CONTROL.
002040     PERFORM BB090-CALC-YESTERDAY THRU BB090-EXIT.
002050     PERFORM AA020-READ-ONE-SAVINGS.
002060     PERFORM AA030-PROCESS-ONE-SAVINGS THRU AA030-EXIT
002070         UNTIL WS-Savmast-Eof = "Y".
002080     PERFORM AA080-WRITE-REPORT.
002090     PERFORM AA099-CLOSE-FILES.
002100     STOP RUN.
002110*
002120 AA005-OPEN-FILES.
002130*   FOUR SELECTS, FOUR STATUS FIELDS, FOUR IFS - SAVMAST IN, SAVMAST
002140*   OUT, THE RUN-CONTROL DATE CARD, AND THE PRINT REPORT.  ANY ONE
002150*   OF THEM BAD MEANS THE NIGHT'S INTEREST RUN DOES NOT START.
002160     OPEN INPUT  SAV-MASTER-IN.
002170     IF WS-Savmast-Status NOT = "00"
002180         DISPLAY "BK040 SAVMAST OPEN ERROR - STATUS "
002190             WS-Savmast-Status
002200         STOP RUN.
002210     OPEN OUTPUT SAV-MASTER-OUT.
002220     IF WS-Savmout-Status NOT = "00"
002230         DISPLAY "BK040 SAVMOUT OPEN ERROR - STATUS "
002240             WS-Savmout-Status
002250         STOP RUN.
002260     OPEN INPUT  RUN-CTL-FILE.
002270     IF WS-Runctl-Status NOT = "00"
002280         DISPLAY "BK040 BKRUNCTL OPEN ERROR - STATUS "
002290             WS-Runctl-Status
002300         STOP RUN.
002310     OPEN OUTPUT SAV-RPT-FILE.
002320     IF WS-Savrpt-Status NOT = "00"
002330         DISPLAY "BK040 SAVRPT OPEN ERROR - STATUS "
002340             WS-Savrpt-Status
002350         STOP RUN.
002360*
002370 AA015-LOAD-RUN-CONTROL.
002380*   SAME SINGLE-CARD RUN-CONTROL READ AS BK010/BK020/BK030 - ONE
002390*   RECORD, ONE DATE, NO KEY LOOKUP.  AN EMPTY FILE IS NOT AN ERROR
002400*   HERE, IT JUST LEAVES CTL-RUN-DATE AT ZERO FOR THE OPERATOR TO
002410*   CATCH ON THE PRINTED REPORT HEADING.
002420     READ RUN-CTL-FILE
002430         AT END MOVE ZERO TO Ctl-Run-Date.
002440     IF WS-Runctl-Status NOT = "00" AND WS-Runctl-Status NOT = "10"
002450         DISPLAY "BK040 BKRUNCTL READ ERROR - STATUS "
002460             WS-Runctl-Status
002470         STOP RUN.
002480     MOVE Ctl-Run-Date TO WS-Run-Date.
002490*
002500 AA020-READ-ONE-SAVINGS.
002510*   PLAIN SEQUENTIAL READ, NO KEY - SAVMAST-IN IS IN ACCOUNT NUMBER
002520*   ORDER FROM BK010/BK020 AND THAT ORDER IS ALL BK040 NEEDS.
002530     READ SAV-MASTER-IN
002540         AT END MOVE "Y" TO WS-Savmast-Eof.
002550     IF WS-Savmast-Status NOT = "00" AND WS-Savmast-Status NOT = "10"
002560         DISPLAY "BK040 SAVMAST READ ERROR - STATUS "
002570             WS-Savmast-Status
002580         STOP RUN.
002590*
002600 AA030-PROCESS-ONE-SAVINGS.
002610*   CLOSED/MATURE ACCOUNTS SKIP BOTH PASSES ENTIRELY PER CR1201 -
002620*   THEY REWRITE UNCHANGED.  A FULL DEPOSIT YESTERDAY EARNS
002630*   INTEREST; OTHERWISE THE CURRENT RATE STEPS DOWN ONE NOTCH.
002640     IF NOT Sav-Is-Active
002650         GO TO AA031-REWRITE-AND-NEXT.
002660     IF Sav-Deposit-Flag-Set
002670         AND Sav-Last-Deposit-Date = WS-Yesterday
002680             PERFORM BB010-CREDIT-INTEREST
002690     ELSE
002700         PERFORM BB020-DECAY-RATE THRU BB020-EXIT.
002710 AA031-REWRITE-AND-NEXT.
002720     MOVE SPACES TO BK-Savings-Out-Rec.
002730     MOVE CORRESPONDING BK-Savings-Record TO BK-Savings-Out-Rec.
002740     WRITE BK-Savings-Out-Rec.
002750     IF WS-Savmout-Status NOT = "00"
002760         DISPLAY "BK040 SAVMOUT WRITE ERROR - STATUS "
002770             WS-Savmout-Status
002780         STOP RUN.
002790     PERFORM AA020-READ-ONE-SAVINGS.
002800 AA030-EXIT.
002810     EXIT.
002820*
002830 BB010-CREDIT-INTEREST.
002840*   Sav-Current-Rate IS A PERCENT, HENCE THE DIVIDE BY 100 - A
002850*   SMALL BALANCE AGAINST A DECAYED RATE CAN ROUND THE RESULT TO
002860*   ZERO, BUT THE ACCOUNT STILL MADE ITS FULL DEPOSIT YESTERDAY
002870*   AND STILL QUALIFIED, SO IT IS COUNTED AS CREDITED REGARDLESS
002880*   OF WHAT GOT POSTED.
002890     COMPUTE WS-Interest-Raw = Sav-Balance * Sav-Current-Rate.
002900     DIVIDE WS-Interest-Raw BY 100 GIVING WS-Interest-Calc.
002910     ADD WS-Interest-Calc TO Sav-Balance.
002920     ADD 1 TO WS-Accts-Credited.
002930     ADD WS-Interest-Calc TO WS-Total-Interest.
002940*
002950 BB020-DECAY-RATE.
002960*   NOTHING TO DECAY ONCE THE RATE IS ALREADY AT ZERO.  THE STEP
002970*   SIZE COMES OFF THE SAME PERIOD/RATE TABLE BK030 USES AT OPEN,
002980*   KEYED BY THE ACCOUNT'S ORIGINAL Sav-Period-Days.
002990     IF Sav-Current-Rate NOT > ZERO
003000         GO TO BB020-EXIT.
003010     MOVE "N" TO WS-Found-Sw.
003020     SEARCH ALL Bkp-Entry
003030         WHEN Bkp-Period-Days(Bkp-Idx) = Sav-Period-Days
003040             SET WS-Rate-Idx TO Bkp-Idx
003050             MOVE "Y" TO WS-Found-Sw.
003060     IF WS-Not-Found
003070         GO TO BB020-EXIT.
003080     MOVE Bkp-Decay-Step(WS-Rate-Idx) TO WS-Decrease.
003090     COMPUTE WS-New-Rate = Sav-Current-Rate - WS-Decrease.
003100*   FLOOR AT ZERO PER THE 19/05/88 FIX - A LONG-DORMANT ACCOUNT
003110*   USED TO DECAY STRAIGHT THROUGH ZERO AND INTO THE NEGATIVE.
003120     IF WS-New-Rate < ZERO
003130         MOVE ZERO TO WS-New-Rate.
003140     MOVE WS-New-Rate TO Sav-Current-Rate.
003150     ADD 1 TO WS-Rates-Decreased.
003160 BB020-EXIT.
003170     EXIT.
003180*
003190 BB090-CALC-YESTERDAY.
003200*   CALENDAR ROLLBACK ONE DAY AT A TIME - THE EASY CASE (NOT THE
003210*   1ST OF THE MONTH) FALLS OUT IN THE FIRST IF, EVERYTHING ELSE
003220*   DROPS THROUGH TO THE MONTH/YEAR ROLL BELOW.
003230     MOVE WS-Run-Date TO WS-Yesterday.
003240     IF WS-Yes-Dd > 1
003250         SUBTRACT 1 FROM WS-Yes-Dd
003260         GO TO BB090-EXIT.
003270     IF WS-Yes-Mm > 1
003280         GO TO BB092-ROLL-MONTH.
003290     SUBTRACT 1 FROM WS-Yes-Ccyy.
003300     MOVE 12 TO WS-Yes-Mm.
003310     MOVE 31 TO WS-Yes-Dd.
003320     GO TO BB090-EXIT.
003330*
003340 BB092-ROLL-MONTH.
003350*   ROLLING BACK INTO FEBRUARY IS THE ONLY MONTH WHERE THE LAST
003360*   DAY DEPENDS ON THE YEAR - EVERY OTHER MONTH TAKES ITS DAY
003370*   COUNT STRAIGHT OFF WDM-DAYS.
003380     SUBTRACT 1 FROM WS-Yes-Mm.
003390     SET Wdm-Idx TO WS-Yes-Mm.
003400     MOVE Wdm-Days(Wdm-Idx) TO WS-Yes-Dd.
003410     IF WS-Yes-Mm NOT = 2
003420         GO TO BB090-EXIT.
003430     PERFORM BB091-CHECK-LEAP-YEAR.
003440     IF WS-Leap-Year
003450         MOVE 29 TO WS-Yes-Dd.
003460 BB090-EXIT.
003470     EXIT.
003480*
003490 BB091-CHECK-LEAP-YEAR.
003500*   STANDARD CENTURY/400-YEAR LEAP RULE - FIXED 30/06/03 AFTER
003510*   ROLLING BACK TO 28/02 IN A LEAP YEAR INSTEAD OF 29/02.
003520     DIVIDE WS-Yes-Ccyy BY 4   GIVING WS-Div4
003530         REMAINDER WS-Rem4.
003540     DIVIDE WS-Yes-Ccyy BY 100 GIVING WS-Div100
003550         REMAINDER WS-Rem100.
003560     DIVIDE WS-Yes-Ccyy BY 400 GIVING WS-Div400
003570         REMAINDER WS-Rem400.
003580     IF WS-Rem4 = 0 AND (WS-Rem100 NOT = 0 OR WS-Rem400 = 0)
003590         MOVE "Y" TO WS-Leap-Sw
003600     ELSE
003610         MOVE "N" TO WS-Leap-Sw.
003620*
003630 AA080-WRITE-REPORT.
003640*   ONE SUMMARY LINE PER RUN - CREDITED COUNT, TOTAL INTEREST
003650*   POSTED, AND HOW MANY RATES STEPPED DOWN ON THE DECAY PASS.
003660     MOVE WS-Run-Date       TO Rpt-Run-Date.
003670     MOVE WS-Accts-Credited TO Rpt-Credited.
003680     MOVE WS-Total-Interest TO Rpt-Interest.
003690     MOVE WS-Rates-Decreased TO Rpt-Decreased.
003700     WRITE SAVRPT-Line.
003710     IF WS-Savrpt-Status NOT = "00"
003720         DISPLAY "BK040 SAVRPT WRITE ERROR - STATUS "
003730             WS-Savrpt-Status
003740         STOP RUN.
003750*
003760 AA099-CLOSE-FILES.
003770     CLOSE SAV-MASTER-IN.
003780     CLOSE SAV-MASTER-OUT.
003790     CLOSE RUN-CTL-FILE.
003800     CLOSE SAV-RPT-FILE.
003810*   NO STATUS CHECK ON THE CLOSES - SAME REASONING AS THE OTHER
003820*   FOUR PROGRAMS, NOTHING LEFT TO GUARD AT THIS POINT IN THE RUN.
